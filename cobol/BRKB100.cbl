000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. BRKB100.
000300      AUTHOR. B. B. RAGHAVAN.
000400      INSTALLATION. BILLPRO SOFTWARE - BROKERAGE SETTLEMENT.
000500      DATE-WRITTEN. 01/20/88.
000600      DATE-COMPILED.
000700      SECURITY. UNPUBLISHED PROPRIETARY SOURCE OF BILLPRO SOFTWARE.
000800******************************************************************
000900*    BRKB100  --  BROKERAGE ORDER / ASSET SETTLEMENT BATCH       *
001000*    DRIVER.  REPLACES THE OLD TRDAPP TUXEDO SERVERS (BUYSR,      *
001100*    SELL, FUNDPR, FUNDPRSR, FUNDUPSR) WITH A SINGLE OVERNIGHT    *
001200*    BATCH RUN -- NO TPSVCSTART/TPCALL, NO 3270 SCREENS, JUST     *
001300*    MASTER FILES AND A TRANSACTION QUEUE.                       *
001400*                                                                 *
001500*    RUN IN FOUR PASSES --                                        *
001600*      PASS 0 (1100-PROCESS-ORDER-ENTRY) READS THE ORDRENTQ        *
001700*        TRANSACTION FILE AND DRIVES BRKS300 "CREATE"/"CANCEL" --  *
001800*        SO NEW ORDERS AND CANCELS POST TO THE ORDER MASTER        *
001900*        BEFORE THE MATCHING PASS EVER LOOKS AT IT.                *
002000*                                                                 *
002100*      PASS 1 (9500-BUILD-QUEUE) READS THE ORDER MASTER, SELECTS *
002200*        EVERY PENDING ORDER, SORTS THE SET BY CREATE-DATE        *
002300*        ASCENDING (THE ADMIN PENDING-ORDER QUEUE) AND WRITES     *
002400*        ONE ORDER-ID PER LINE TO THE ORDRQ WORK-QUEUE FILE.      *
002500*      PASS 2 (2000-PROCESO) READS ORDRQ BACK, ORDER-ID BY         *
002600*        ORDER-ID, AND RUNS THE MAIN SETTLEMENT STEP              *
002700*        THROUGH BRKS300/BRKS200, PRINTING ONE SETTLEMENT-REPORT  *
002800*        DETAIL LINE PER ORDER AND ACCUMULATING CONTROL TOTALS.   *
002900*      PASS 3 (4000-LIST-ORDERS) READS THE ORDRLSTQ REQUEST FILE   *
003000*        AND LISTS EACH REQUESTED CUSTOMER'S ORDERS --             *
003100*        CREATE-DATE DESCENDING, OPTIONAL DATE RANGE.              *
003200*                                                                 *
003300*    THE ASSET AND ORDER MASTERS ARE ORGANIZATION RELATIVE -- NO  *
003400*    ISAM IS ASSUMED AVAILABLE FOR THEIR COMPOSITE/TEXT KEYS.     *
003500*    9600-LOAD-ASSET-INDEX AND 9650-LOAD-ORDER-INDEX BUILD A      *
003600*    SMALL IN-MEMORY KEY TABLE AT START-UP (ONE PASS, SEQUENTIAL, *
003700*    CAPTURING THE RELATIVE KEY OF EVERY RECORD READ) SO THE MAIN *
003800*    LOOP CAN GO STRAIGHT TO A RANDOM READ ONCE THE RELATIVE KEY  *
003900*    IS FOUND BY A TABLE SEARCH -- THE RELATIVE-FILE KEY          *
004000*    SUBSTITUTE FOR INDEXED ACCESS.                               *
004100*                                                                 *
004200*    #ident "@(#) billpro/brkset/BRKB100.cbl $Revision: 2.4 $"    *
004300******************************************************************
004400*    AMENDMENT HISTORY                                           *
004500*      DATE       INIT  TICKET   DESCRIPTION                     *
004600*      20/01/88   BBR   BRK0003  NEW PROGRAM -- REPLACES THE      *
004700*                              FOUR TRDAPP TUXEDO SERVERS WITH    *
004800*                              ONE BATCH DRIVER.                  *
004900*      28/01/88   BBR   BRK0006  ADDED 9500-BUILD-QUEUE SORT STEP *
005000*                              SO THE DRIVER BUILDS ITS OWN        *
005100*                              WORK-QUEUE FROM THE ORDER MASTER   *
005200*                              INSTEAD OF ASSUMING IT IS SEEDED   *
005300*                              EXTERNALLY.                        *
005400*      15/05/89   LKT   BRK0012  ADDED SETTLEMENT REPORT WRITE-UP *
005500*                              AND TRAILER CONTROL TOTALS.        *
005600*      03/02/99   CMO   BRK0031  Y2K -- VERIFIED NO 2-DIGIT YEAR  *
005700*                              FIELDS PROCESSED IN THIS PROGRAM   *
005800*                              OTHER THAN THE SORT KEY, WHICH IS  *
005900*                              ALREADY 8-DIGIT CENTURY-SAFE.      *
006000*      19/07/02   PJS   BRK0044  RETURN-CODE 88-LEVELS ADDED ON   *
006100*                              THE BRKS200/BRKS300 CALL PARMS SO  *
006200*                              THIS PROGRAM NO LONGER TESTS "00"  *
006300*                              LITERALLY.                        *
006400*      28/03/03   JTW   BRK0047  ADDED PASS 0 (ORDER ENTRY/CANCEL *
006500*                              TRANSACTION FILE, DRIVES BRKS300   *
006600*                              "CREATE"/"CANCEL") AND PASS 3      *
006700*                              (CUSTOMER ORDER LISTING, CUST-ID + *
006800*                              CREATE-DATE DESCENDING SORT) --    *
006900*                              THESE TWO TRANSACTION TYPES        *
007000*                              WERE NEVER ACTUALLY DRIVEN BY THIS *
007100*                              PROGRAM BEFORE NOW.                *
007200*      09/09/03   JTW   BRK0051  BRK-TEST-MODE (UPSI-0) NOW       *
007300*                              DRIVES DISPLAY TRACE LINES AFTER   *
007400*                              THE CALL TO BRKS300, IN 2500-POST- *
007500*                              ASSETS AND 3000-FIN -- CALL-PARMS  *
007600*                              RAW BYTES, POSTED COST/PROCEEDS    *
007700*                              RRN PAIR AND THE CONTROL TOTALS    *
007800*                              RAW BYTES.                         *
007900*      10/09/03   JTW   BRK0054  REMOVED REC-FOUND/REC-NOT-FOUND  *
008000*                              -- LEFTOVER FROM THE OLD SCREEN    *
008100*                              SERVERS RETURN-CODE IDIOM, NEVER   *
008200*                              REFERENCED -- THIS PROGRAM TESTS   *
008300*                              W01-ORDER-FOUND AND W01-ASSET-     *
008400*                              FOUND THROUGHOUT INSTEAD.          *
008500******************************************************************
008600      ENVIRONMENT DIVISION.
008700      CONFIGURATION SECTION.
008800      SOURCE-COMPUTER.  USL-486.
008900      OBJECT-COMPUTER.  USL-486.
009000      SPECIAL-NAMES.
009100          C01 IS TOP-OF-FORM
009200          CLASS ORDER-NUMERIC IS "0" THRU "9"
009300          UPSI-0 ON STATUS IS BRK-TEST-MODE.
009400      INPUT-OUTPUT SECTION.
009500      FILE-CONTROL.
009600          SELECT CUST-FILE ASSIGN "CUSTMAS"
009700              ORGANIZATION SEQUENTIAL
009800              STATUS W00-CUST-STATUS.
009900          SELECT ASST-FILE ASSIGN "ASSTMAS"
010000              ORGANIZATION RELATIVE
010100              ACCESS DYNAMIC
010200              RELATIVE KEY WS-ASST-RRN
010300              STATUS W00-ASSET-STATUS.
010400          SELECT ORDR-FILE ASSIGN "ORDRMAS"
010500              ORGANIZATION RELATIVE
010600              ACCESS DYNAMIC
010700              RELATIVE KEY WS-ORDR-RRN
010800              STATUS W00-ORDER-STATUS.
010900          SELECT ORDRQ-FILE ASSIGN "ORDRQIN"
011000              ORGANIZATION LINE SEQUENTIAL
011100              STATUS W00-QUEUE-STATUS.
011200          SELECT RPT-FILE ASSIGN "SETLRPT"
011300              ORGANIZATION LINE SEQUENTIAL
011400              STATUS W00-RPT-STATUS.
011500          SELECT ORDRENT-FILE ASSIGN "ORDRENTQ"
011600              ORGANIZATION LINE SEQUENTIAL
011700              STATUS W00-ENTRYQ-STATUS.
011800          SELECT ORDRLSTQ-FILE ASSIGN "ORDRLSTQ"
011900              ORGANIZATION LINE SEQUENTIAL
012000              STATUS W00-LSTQ-STATUS.
012100          SELECT ORDRLSTG-FILE ASSIGN "ORDRLSTG"
012200              ORGANIZATION LINE SEQUENTIAL
012300              STATUS W00-LSTG-STATUS.
012400          SELECT SRT-WORK ASSIGN "SRTWORK".
012500          SELECT LSTSORT-WORK ASSIGN "LSTWORK".
012600      DATA DIVISION.
012700      FILE SECTION.
012800      FD  CUST-FILE; RECORD 300.
012900      01  CUST-REC.
013000          COPY CUSTMAS.
013100      FD  ASST-FILE; RECORD 110.
013200      01  ASSET-REC.
013300          COPY ASSTMAS.
013400      FD  ORDR-FILE; RECORD 184.
013500      01  ORDER-REC.
013600          COPY ORDRMAS.
013700      FD  ORDRQ-FILE; RECORD 36.
013800      01  ORDRQ-REC                  PIC X(36).
013900      FD  RPT-FILE; RECORD 134.
014000      01  RPT-LINE.
014100          05  RPT-ORDER-ID            PIC X(36).
014200          05  FILLER                  PIC X(01).
014300          05  RPT-CUST-ID             PIC X(36).
014400          05  FILLER                  PIC X(01).
014500          05  RPT-ASSET-NAME          PIC X(10).
014600          05  FILLER                  PIC X(01).
014700          05  RPT-SIDE                PIC X(04).
014800          05  FILLER                  PIC X(01).
014900          05  RPT-SIZE                PIC $$$,$$$,$$9.99.
015000          05  FILLER                  PIC X(01).
015100          05  RPT-PRICE               PIC $$$,$$$,$$9.99.
015200          05  FILLER                  PIC X(01).
015300          05  RPT-TOTAL               PIC $$$,$$$,$$9.99.
015400*
015500******************************************************************
015600*    ORDRENT-FILE  --  ORDER CREATE/CANCEL                         *
015700*    TRANSACTION INPUT.  OE-TXN-CODE "C" DRIVES BRKS300 "CREATE",  *
015800*    "X" DRIVES "CANCEL".  A CREATE ROW CARRIES THE ORDER FIELDS   *
015900*    (OE-ORDER-ID IS BLANK -- BRKS300 MINTS IT); A CANCEL ROW       *
016000*    CARRIES ONLY OE-ORDER-ID/OE-CUST-ID.                          *
016100******************************************************************
016200      FD  ORDRENT-FILE; RECORD 143.
016300      01  ORDRENT-REC.
016400          05  OE-TXN-CODE              PIC X(01).
016500              88  OE-TXN-CREATE            VALUE "C".
016600              88  OE-TXN-CANCEL            VALUE "X".
016700          05  OE-ORDER-ID              PIC X(36).
016800          05  OE-CUST-ID               PIC X(36).
016900          05  OE-ASSET-NAME            PIC X(10).
017000          05  OE-SIDE                  PIC X(04).
017100          05  OE-SIZE                  PIC 9(11)V9(02).
017200          05  OE-PRICE                 PIC 9(11)V9(02).
017300          05  FILLER                   PIC X(30).
017400*
017500******************************************************************
017600*    ORDRLSTQ-FILE  --  CUSTOMER ORDER-LISTING REQUEST INPUT.      *
017700*    ONE ROW PER CUSTOMER TO BE LISTED.  ZERO IN EITHER DATE FIELD *
017800*    MEANS "NO LOWER/UPPER BOUND" -- THE RANGE FILTER IS OPTIONAL. *
017900******************************************************************
018000      FD  ORDRLSTQ-FILE; RECORD 72.
018100      01  ORDRLSTQ-REC.
018200          05  OLQ-CUST-ID              PIC X(36).
018300          05  OLQ-DATE-FROM            PIC 9(08).
018400          05  OLQ-DATE-TO              PIC 9(08).
018500          05  FILLER                   PIC X(20).
018600*
018700******************************************************************
018800*    ORDRLSTG-FILE  --  CUSTOMER ORDER-LISTING OUTPUT.  ONE BANNER *
018900*    LINE PER REQUEST (SEE 4100-LIST-ONE-CUSTOMER), THEN ONE        *
019000*    DETAIL LINE PER ORDER, CREATE-DATE DESCENDING.  LAYOUT IS NOT  *
019100*    SPECIFIED BY THE JOB -- CHOSEN TO MATCH THE SETTLEMENT-REPORT  *
019200*    DETAIL-LINE STYLE ABOVE.                                      *
019300******************************************************************
019400      FD  ORDRLSTG-FILE; RECORD 143.
019500      01  LST-LINE.
019600          05  LST-ORDER-ID             PIC X(36).
019700          05  FILLER                   PIC X(01).
019800          05  LST-CUST-ID              PIC X(36).
019900          05  FILLER                   PIC X(01).
020000          05  LST-ASSET-NAME           PIC X(10).
020100          05  FILLER                   PIC X(01).
020200          05  LST-SIDE                 PIC X(04).
020300          05  FILLER                   PIC X(01).
020400          05  LST-SIZE                 PIC $$$,$$$,$$9.99.
020500          05  FILLER                   PIC X(01).
020600          05  LST-PRICE                PIC $$$,$$$,$$9.99.
020700          05  FILLER                   PIC X(01).
020800          05  LST-STATUS               PIC X(08).
020900          05  FILLER                   PIC X(01).
021000          05  LST-CREATE-DATE          PIC X(14).
021100      SD  SRT-WORK.
021200      01  SRT-REC.
021300          05  SRT-ORDER-STATUS        PIC X(08).
021400          05  SRT-CREATE-DATE.
021500              10  SRT-CREATE-YMD      PIC 9(08).
021600              10  SRT-CREATE-HMS      PIC 9(06).
021700          05  SRT-ORDER-ID            PIC X(36).
021800          05  FILLER                  PIC X(36).
021900*
022000******************************************************************
022100*    LSTSORT-WORK  --  THE SECOND SORT ACCESS PATH THE ORDER       *
022200*    MASTER NEEDS (SEE FILES TABLE) -- CUST-ID + CREATE-DATE,      *
022300*    DESCENDING, FOR THE CUSTOMER ORDER LISTING.  CARRIES THE FULL *
022400*    ORDER ROW SO THE OUTPUT PROCEDURE CAN PRINT DIRECTLY WITHOUT  *
022500*    A SECOND RANDOM READ OF ORDR-FILE.                            *
022600******************************************************************
022700      SD  LSTSORT-WORK.
022800      01  LST-SRT-REC.
022900          05  LSRT-CREATE-DATE.
023000              10  LSRT-CREATE-YMD     PIC 9(08).
023100              10  LSRT-CREATE-HMS     PIC 9(06).
023200          05  LSRT-ORDER-ID           PIC X(36).
023300          05  LSRT-CUST-ID            PIC X(36).
023400          05  LSRT-ASSET-NAME         PIC X(10).
023500          05  LSRT-SIDE               PIC X(04).
023600          05  LSRT-SIZE               PIC S9(13)V9(02) COMP-3.
023700          05  LSRT-PRICE              PIC S9(13)V9(02) COMP-3.
023800          05  LSRT-STATUS             PIC X(08).
023900          05  FILLER                  PIC X(20).
024000      WORKING-STORAGE SECTION.
024100      01  WS-PROGRAM-ID               PIC X(08) VALUE "BRKB100".
024200      COPY BRKWORK.
024300      01  WS-ASST-RRN                 PIC S9(08) COMP VALUE 0.
024400      01  WS-ORDR-RRN                 PIC S9(08) COMP VALUE 0.
024500      01  WS-RRN-PAIR.
024600          05  WS-RRN-ONE              PIC S9(08) COMP.
024700          05  WS-RRN-TWO              PIC S9(08) COMP.
024800      01  WS-RRN-ALT-VIEW REDEFINES WS-RRN-PAIR.
024900          05  WS-RRN-PAIR-RAW         PIC X(08).
025000      01  WS-ORDR-RRN-SAVE            PIC S9(08) COMP VALUE 0.
025100      01  WS-COST-RRN                 PIC S9(08) COMP VALUE 0.
025200      01  WS-PROCEEDS-RRN             PIC S9(08) COMP VALUE 0.
025300      01  WS-PROCEEDS-WAS-FOUND-SW    PIC X(01) VALUE "N".
025400      01  WS-LOOKUP-KEYS.
025500          05  WS-LOOKUP-ORDER-ID      PIC X(36).
025600          05  WS-LOOKUP-CUST-ID       PIC X(36).
025700          05  WS-LOOKUP-ASSET-NAME    PIC X(10).
025800          05  FILLER                  PIC X(04).
025900      01  WS-ASSET-INDEX-MAX          PIC S9(08) COMP VALUE 0.
026000      01  WS-ASSET-INDEX-TABLE.
026100          05  AIX-ENTRY OCCURS 0 TO 9999 TIMES
026200                  DEPENDING ON WS-ASSET-INDEX-MAX
026300                  INDEXED BY AIX-IX.
026400              10  AIX-CUST-ID         PIC X(36).
026500              10  AIX-ASSET-NAME      PIC X(10).
026600              10  AIX-RRN             PIC S9(08) COMP.
026700      01  WS-ORDER-INDEX-MAX          PIC S9(08) COMP VALUE 0.
026800      01  WS-ORDER-INDEX-TABLE.
026900          05  OIX-ENTRY OCCURS 0 TO 9999 TIMES
027000                  DEPENDING ON WS-ORDER-INDEX-MAX
027100                  INDEXED BY OIX-IX.
027200              10  OIX-ORDER-ID        PIC X(36).
027300              10  OIX-RRN             PIC S9(08) COMP.
027400      01  WS-CONTROL-TOTALS.
027500          05  WS-MATCHED-COUNT        PIC S9(08) COMP VALUE 0.
027600          05  WS-BUY-COUNT            PIC S9(08) COMP VALUE 0.
027700          05  WS-BUY-SUM              PIC S9(13)V9(02) COMP-3
027800                                                  VALUE 0.
027900          05  WS-SELL-COUNT           PIC S9(08) COMP VALUE 0.
028000          05  WS-SELL-SUM             PIC S9(13)V9(02) COMP-3
028100                                                  VALUE 0.
028200          05  WS-GRAND-TOTAL          PIC S9(13)V9(02) COMP-3
028300                                                  VALUE 0.
028400      01  WS-CONTROL-TOTALS-DUMP REDEFINES WS-CONTROL-TOTALS.
028500          05  WS-CONTROL-TOTALS-RAW   PIC X(40).
028600      01  WS-TRAILER-LINE             PIC X(134).
028700      01  WS-CALL-PARMS.
028800          05  WS-CP-FUNCTION          PIC X(10).
028900          05  WS-CP-ASSET-FOUND-SW    PIC X(01).
029000              88  WS-CP-ASSET-FOUND       VALUE "Y".
029100              88  WS-CP-ASSET-NOT-FOUND   VALUE "N".
029200          05  WS-CP-RETURN-CODE       PIC X(02).
029300              88  WS-CP-RC-OK             VALUE "00".
029400              88  WS-CP-RC-VALIDATION-FAIL    VALUE "40".
029500              88  WS-CP-RC-NOT-PENDING        VALUE "41".
029600              88  WS-CP-RC-ASSET-NOT-FOUND    VALUE "42".
029700              88  WS-CP-RC-INSUFFICIENT       VALUE "43".
029800      01  WS-CALL-PARMS-DUMP REDEFINES WS-CALL-PARMS.
029900          05  WS-CALL-PARMS-RAW       PIC X(13).
030000      01  WS-COST-ASSET-REC.
030100          COPY ASSTMAS.
030200      01  WS-PROCEEDS-ASSET-REC.
030300          COPY ASSTMAS.
030400      01  WS-NEW-ORDER-REC.
030500          COPY ORDRMAS.
030600      01  WS-LIST-CUST-ID             PIC X(36).
030700      01  WS-LIST-DATE-FROM           PIC 9(08).
030800      01  WS-LIST-DATE-TO             PIC 9(08).
030900      01  WS-LIST-BANNER              PIC X(143).
031000      01  LOGMSG.
031100          05  FILLER                  PIC X(08) VALUE "BRKB100=".
031200          05  LOGMSG-TEXT             PIC X(50).
031300      01  LOGMSG-ERR.
031400          05  FILLER                  PIC X(13) VALUE
031500                  "BRKB100 ERR=>".
031600          05  LOG-ERR-ROUTINE         PIC X(10).
031700          05  FILLER                  PIC X(21) VALUE
031800                  " FAILED: FILE-STAT = ".
031900          05  LOG-ERR-STATUS          PIC X(02).
032000      LINKAGE SECTION.
032100      PROCEDURE DIVISION.
032200*
032300      1000-START-BRKB100.
032400          MOVE "Started" TO LOGMSG-TEXT.
032500          PERFORM DO-USERLOG.
032600          PERFORM 1001-OPEN-FILES THRU 1001-EXIT.
032700          PERFORM 9600-LOAD-ASSET-INDEX THRU 9600-EXIT.
032800          PERFORM 9650-LOAD-ORDER-INDEX THRU 9650-EXIT.
032900          PERFORM 1100-PROCESS-ORDER-ENTRY THRU 1100-EXIT.
033000          PERFORM 9500-BUILD-QUEUE THRU 9500-EXIT.
033100          PERFORM 2000-PROCESO THRU 2000-EXIT.
033200          PERFORM 4000-LIST-ORDERS THRU 4000-EXIT.
033300          PERFORM 3000-FIN THRU 3000-EXIT.
033400          MOVE "Completed" TO LOGMSG-TEXT.
033500          PERFORM DO-USERLOG.
033600          STOP RUN.
033700*
033800******************************************************************
033900*    1001-OPEN-FILES  --  OPENS EVERY MASTER AND WORK FILE FOR    *
034000*    THE RUN.  CUST-FILE IS REFERENCE DATA ONLY IN THIS BATCH --  *
034100*    NO ORDER/ASSET RULE IN THE BATCH FLOW DRIVES OFF IT --       *
034200*    SO IT IS OPENED INPUT AND CLOSED, NOT READ, THE WAY A SHOP   *
034300*    STILL BRACKETS A MASTER IT MIGHT NEED LATER IN THE RUN.      *
034400******************************************************************
034500      1001-OPEN-FILES.
034600          OPEN INPUT CUST-FILE.
034700          CLOSE CUST-FILE.
034800          OPEN I-O ASST-FILE.
034900          OPEN I-O ORDR-FILE.
035000          OPEN OUTPUT RPT-FILE.
035100      1001-EXIT.
035200          EXIT.
035300*
035400******************************************************************
035500*    1100-PROCESS-ORDER-ENTRY  --  PASS 0.  READS THE ORDRENTQ     *
035600*    TRANSACTION FILE AND DISPATCHES EACH ROW TO BRKS300 "CREATE"  *
035700*    OR "CANCEL" -- THE TWO TRANSACTION TYPES THE OVERNIGHT        *
035800*    RUN NEVER ACTUALLY DROVE BEFORE BRK0047.  RUNS AHEAD OF THE   *
035900*    9500-BUILD-QUEUE SORT SO A NEWLY CREATED ORDER IS ELIGIBLE    *
036000*    FOR MATCHING AND A NEWLY CANCELED ORDER IS NOT, IN THE SAME   *
036100*    OVERNIGHT RUN.                                                *
036200******************************************************************
036300      1100-PROCESS-ORDER-ENTRY.
036400          OPEN INPUT ORDRENT-FILE.
036500          MOVE "N" TO W01-ENTRYQ-EOF-SW.
036600          PERFORM 1150-PROCESS-ENTRY-STEP THRU 1150-EXIT
036700              UNTIL W01-ENTRYQ-EOF.
036800          CLOSE ORDRENT-FILE.
036900      1100-EXIT.
037000          EXIT.
037100*
037200      1150-PROCESS-ENTRY-STEP.
037300          READ ORDRENT-FILE
037400              AT END
037500                  MOVE "Y" TO W01-ENTRYQ-EOF-SW
037600              NOT AT END
037700                  PERFORM 1200-DISPATCH-ENTRY THRU 1200-EXIT
037800          END-READ.
037900      1150-EXIT.
038000          EXIT.
038100*
038200      1200-DISPATCH-ENTRY.
038300          EVALUATE TRUE
038400              WHEN OE-TXN-CREATE
038500                  PERFORM 1300-CREATE-ONE-ORDER THRU 1300-EXIT
038600              WHEN OE-TXN-CANCEL
038700                  PERFORM 1400-CANCEL-ONE-ORDER THRU 1400-EXIT
038800              WHEN OTHER
038900                  MOVE "DISPATCH-ENTRY" TO LOG-ERR-ROUTINE
039000                  MOVE "BC" TO LOG-ERR-STATUS
039100                  PERFORM DO-USERLOG-ERR
039200          END-EVALUATE.
039300      1200-EXIT.
039400          EXIT.
039500*
039600******************************************************************
039700*    1300-CREATE-ONE-ORDER  --  FILES A NEW ORDER.  LOADS          *
039800*    THE COST LEG BY THE TRANSACTION'S OWN CUST-ID/SIDE/ASSET-NAME *
039900*    (THE ORDER DOES NOT EXIST YET, SO 2200-LOAD-COST-ASSET CANNOT  *
040000*    BE REUSED AS-IS), CALLS BRKS300 "CREATE", THEN POSTS THE       *
040100*    RESERVED ASSET AND WRITES THE NEW ORDER RECORD -- INCLUDING    *
040200*    ITS ENTRY IN WS-ORDER-INDEX-TABLE, SO IT IS FOUND BY 9610      *
040300*    LATER IN THIS SAME RUN.                                       *
040400******************************************************************
040500      1300-CREATE-ONE-ORDER.
040600          MOVE SPACES TO WS-NEW-ORDER-REC.
040700          MOVE OE-CUST-ID TO ORDER-CUST-ID OF WS-NEW-ORDER-REC.
040800          MOVE OE-ASSET-NAME TO ORDER-ASSET-NAME OF WS-NEW-ORDER-REC.
040900          MOVE OE-SIDE TO ORDER-SIDE OF WS-NEW-ORDER-REC.
041000          MOVE OE-SIZE TO ORDER-SIZE OF WS-NEW-ORDER-REC.
041100          MOVE OE-PRICE TO ORDER-PRICE OF WS-NEW-ORDER-REC.
041200          PERFORM 1310-LOAD-CREATE-COST-ASSET THRU 1310-EXIT.
041300          IF WS-CP-ASSET-NOT-FOUND
041400              MOVE "CREATE-ORDER" TO LOG-ERR-ROUTINE
041500              MOVE "42" TO LOG-ERR-STATUS
041600              PERFORM DO-USERLOG-ERR
041700              GO TO 1300-EXIT
041800          END-IF.
041900          MOVE "CREATE" TO WS-CP-FUNCTION.
042000          CALL "BRKS300" USING WS-CALL-PARMS
042100                               WS-NEW-ORDER-REC
042200                               WS-COST-ASSET-REC
042300                               WS-PROCEEDS-ASSET-REC.
042400          IF NOT WS-CP-RC-OK
042500              MOVE "CREATE-ORDER" TO LOG-ERR-ROUTINE
042600              MOVE WS-CP-RETURN-CODE TO LOG-ERR-STATUS
042700              PERFORM DO-USERLOG-ERR
042800              GO TO 1300-EXIT
042900          END-IF.
043000          MOVE WS-COST-ASSET-REC TO ASSET-REC.
043100          MOVE WS-COST-RRN TO WS-ASST-RRN.
043200          REWRITE ASSET-REC.
043300          ADD 1 TO WS-ORDER-INDEX-MAX.
043400          MOVE WS-ORDER-INDEX-MAX TO WS-ORDR-RRN.
043500          MOVE WS-NEW-ORDER-REC TO ORDER-REC.
043600          WRITE ORDER-REC.
043700          MOVE ORDER-ID OF WS-NEW-ORDER-REC
043800              TO OIX-ORDER-ID(WS-ORDER-INDEX-MAX).
043900          MOVE WS-ORDR-RRN TO OIX-RRN(WS-ORDER-INDEX-MAX).
044000      1300-EXIT.
044100          EXIT.
044200*
044300      1310-LOAD-CREATE-COST-ASSET.
044400          MOVE ORDER-CUST-ID OF WS-NEW-ORDER-REC TO WS-LOOKUP-CUST-ID.
044500          IF ORD-SIDE-BUY OF WS-NEW-ORDER-REC
044600              MOVE "TRY       " TO WS-LOOKUP-ASSET-NAME
044700          ELSE
044800              MOVE ORDER-ASSET-NAME OF WS-NEW-ORDER-REC
044900                  TO WS-LOOKUP-ASSET-NAME
045000          END-IF.
045100          PERFORM 9620-FIND-ASSET-RRN THRU 9620-EXIT.
045200          IF W01-ASSET-FOUND
045300              READ ASST-FILE
045400              MOVE WS-ASST-RRN TO WS-COST-RRN
045500              MOVE ASSET-REC TO WS-COST-ASSET-REC
045600              MOVE "Y" TO WS-CP-ASSET-FOUND-SW
045700          ELSE
045800              MOVE "N" TO WS-CP-ASSET-FOUND-SW
045900          END-IF.
046000      1310-EXIT.
046100          EXIT.
046200*
046300******************************************************************
046400*    1400-CANCEL-ONE-ORDER  --  CANCELS A PENDING ORDER.  LOOKS    *
046500*    UP THE ORDER BY (ORDER-ID, CUST-ID), REJECTS IF NOT FOUND, NOT *
046600*    OWNED BY THE REQUESTING CUSTOMER, OR NO LONGER PENDING, ELSE   *
046700*    RELEASES THE RESERVED LEG AND REWRITES BOTH RECORDS.           *
046800******************************************************************
046900      1400-CANCEL-ONE-ORDER.
047000          MOVE OE-ORDER-ID TO WS-LOOKUP-ORDER-ID.
047100          PERFORM 9610-FIND-ORDER-RRN THRU 9610-EXIT.
047200          IF NOT W01-ORDER-FOUND
047300              MOVE "CANCEL-ORDER" TO LOG-ERR-ROUTINE
047400              MOVE "NF" TO LOG-ERR-STATUS
047500              PERFORM DO-USERLOG-ERR
047600              GO TO 1400-EXIT
047700          END-IF.
047800          READ ORDR-FILE.
047900          IF ORDER-CUST-ID OF ORDER-REC NOT = OE-CUST-ID
048000              MOVE "CANCEL-ORDER" TO LOG-ERR-ROUTINE
048100              MOVE "CM" TO LOG-ERR-STATUS
048200              PERFORM DO-USERLOG-ERR
048300              GO TO 1400-EXIT
048400          END-IF.
048500          IF NOT ORD-PENDING OF ORDER-REC
048600              MOVE "CANCEL-ORDER" TO LOG-ERR-ROUTINE
048700              MOVE "41" TO LOG-ERR-STATUS
048800              PERFORM DO-USERLOG-ERR
048900              GO TO 1400-EXIT
049000          END-IF.
049100          PERFORM 2200-LOAD-COST-ASSET THRU 2200-EXIT.
049200          IF WS-CP-ASSET-NOT-FOUND
049300              MOVE "CANCEL-ORDER" TO LOG-ERR-ROUTINE
049400              MOVE "42" TO LOG-ERR-STATUS
049500              PERFORM DO-USERLOG-ERR
049600              GO TO 1400-EXIT
049700          END-IF.
049800          MOVE "CANCEL" TO WS-CP-FUNCTION.
049900          CALL "BRKS300" USING WS-CALL-PARMS
050000                               ORDER-REC
050100                               WS-COST-ASSET-REC
050200                               WS-PROCEEDS-ASSET-REC.
050300          IF NOT WS-CP-RC-OK
050400              MOVE "CANCEL-ORDER" TO LOG-ERR-ROUTINE
050500              MOVE WS-CP-RETURN-CODE TO LOG-ERR-STATUS
050600              PERFORM DO-USERLOG-ERR
050700              GO TO 1400-EXIT
050800          END-IF.
050900          MOVE WS-COST-ASSET-REC TO ASSET-REC.
051000          MOVE WS-COST-RRN TO WS-ASST-RRN.
051100          REWRITE ASSET-REC.
051200          MOVE WS-ORDR-RRN-SAVE TO WS-ORDR-RRN.
051300          REWRITE ORDER-REC.
051400      1400-EXIT.
051500          EXIT.
051600*
051700******************************************************************
051800*    9500-BUILD-QUEUE  --  BUILDS THE ADMIN PENDING-ORDER QUEUE.  *
051900*    SORTS EVERY PENDING ORDER BY CREATE-DATE ASCENDING AND       *
052000*    WRITES ITS ORDER-ID TO ORDRQ-FILE -- THE ADMIN WORK-QUEUE    *
052100*    THAT DRIVES THE MATCHING PASS BELOW.                        *
052200******************************************************************
052300      9500-BUILD-QUEUE.
052400          SORT SRT-WORK ON ASCENDING KEY SRT-CREATE-DATE
052500              INPUT PROCEDURE 9510-SORT-INPUT
052600              OUTPUT PROCEDURE 9520-SORT-OUTPUT.
052700      9500-EXIT.
052800          EXIT.
052900*
053000      9510-SORT-INPUT.
053100          MOVE 1 TO WS-ORDR-RRN.
053200          PERFORM 9515-SORT-INPUT-STEP
053300              UNTIL WS-ORDR-RRN > WS-ORDER-INDEX-MAX.
053400*
053500      9515-SORT-INPUT-STEP.
053600          READ ORDR-FILE.
053700          IF W00-ORDER-STATUS = "00" AND ORD-PENDING OF ORDER-REC
053800              MOVE ORDER-STATUS OF ORDER-REC TO SRT-ORDER-STATUS
053900              MOVE ORDER-CREATE-DATE OF ORDER-REC
054000                  TO SRT-CREATE-DATE
054100              MOVE ORDER-ID OF ORDER-REC TO SRT-ORDER-ID
054200              RELEASE SRT-REC
054300          END-IF.
054400          ADD 1 TO WS-ORDR-RRN.
054500*
054600      9520-SORT-OUTPUT.
054700          MOVE "N" TO W01-QUEUE-EOF-SW.
054800          PERFORM 9525-SORT-OUTPUT-STEP THRU 9525-EXIT
054900              UNTIL W01-QUEUE-EOF.
055000*
055100      9525-SORT-OUTPUT-STEP.
055200          RETURN SRT-WORK AT END
055300              MOVE "Y" TO W01-QUEUE-EOF-SW
055400          NOT AT END
055500              WRITE ORDRQ-REC FROM SRT-ORDER-ID
055600          END-RETURN.
055700      9525-EXIT.
055800          EXIT.
055900*
056000******************************************************************
056100*    2000-PROCESO  --  THE MAIN SETTLEMENT                        *
056200*    LOOP.  READS ONE ORDER-ID PER LINE FROM THE WORK-QUEUE       *
056300*    BUILT ABOVE, SETTLES IT THROUGH BRKS300/BRKS200, AND PRINTS  *
056400*    ONE SETTLEMENT-REPORT DETAIL LINE PER ORDER.                 *
056500******************************************************************
056600      2000-PROCESO.
056700          OPEN INPUT ORDRQ-FILE.
056800          MOVE "N" TO W01-QUEUE-EOF-SW.
056900          PERFORM 2050-PROCESO-STEP THRU 2050-EXIT
057000              UNTIL W01-QUEUE-EOF.
057100          CLOSE ORDRQ-FILE.
057200      2000-EXIT.
057300          EXIT.
057400*
057500      2050-PROCESO-STEP.
057600          READ ORDRQ-FILE
057700              AT END
057800                  MOVE "Y" TO W01-QUEUE-EOF-SW
057900              NOT AT END
058000                  PERFORM 2100-MATCH-ONE-ORDER
058100                      THRU 2100-EXIT
058200          END-READ.
058300      2050-EXIT.
058400          EXIT.
058500*
058600      2100-MATCH-ONE-ORDER.
058700          MOVE ORDRQ-REC TO WS-LOOKUP-ORDER-ID.
058800          PERFORM 9610-FIND-ORDER-RRN THRU 9610-EXIT.
058900          IF NOT W01-ORDER-FOUND
059000              MOVE "FIND-ORDER" TO LOG-ERR-ROUTINE
059100              MOVE "NF" TO LOG-ERR-STATUS
059200              PERFORM DO-USERLOG-ERR
059300              GO TO 2100-EXIT
059400          END-IF.
059500          READ ORDR-FILE.
059600          IF NOT ORD-PENDING OF ORDER-REC
059700              GO TO 2100-EXIT
059800          END-IF.
059900          PERFORM 2200-LOAD-COST-ASSET THRU 2200-EXIT.
060000          PERFORM 2300-LOAD-PROCEEDS-ASSET THRU 2300-EXIT.
060100          PERFORM 2400-CALL-ORDER-SERVICE THRU 2400-EXIT.
060200          IF NOT WS-CP-RC-OK
060300              GO TO 2100-EXIT
060400          END-IF.
060500          PERFORM 2500-POST-ASSETS THRU 2500-EXIT.
060600          PERFORM 2600-REWRITE-ORDER THRU 2600-EXIT.
060700          PERFORM 2700-PRINT-DETAIL THRU 2700-EXIT.
060800          PERFORM 2800-ACCUMULATE-TOTALS THRU 2800-EXIT.
060900      2100-EXIT.
061000          EXIT.
061100*
061200******************************************************************
061300*    2200-LOAD-COST-ASSET  --  BUY COSTS TRY, SELL COSTS THE      *
061400*    TRADED ASSET.  WHICHEVER LEG THE ORDER DEBITS.               *
061500******************************************************************
061600      2200-LOAD-COST-ASSET.
061700          MOVE ORDER-CUST-ID OF ORDER-REC TO WS-LOOKUP-CUST-ID.
061800          IF ORD-SIDE-BUY OF ORDER-REC
061900              MOVE "TRY       " TO WS-LOOKUP-ASSET-NAME
062000          ELSE
062100              MOVE ORDER-ASSET-NAME OF ORDER-REC
062200                  TO WS-LOOKUP-ASSET-NAME
062300          END-IF.
062400          PERFORM 9620-FIND-ASSET-RRN THRU 9620-EXIT.
062500          IF W01-ASSET-FOUND
062600              READ ASST-FILE
062700              MOVE WS-ASST-RRN TO WS-COST-RRN
062800              MOVE ASSET-REC TO WS-COST-ASSET-REC
062900              MOVE "Y" TO WS-CP-ASSET-FOUND-SW
063000          ELSE
063100              MOVE "N" TO WS-CP-ASSET-FOUND-SW
063200          END-IF.
063300      2200-EXIT.
063400          EXIT.
063500*
063600******************************************************************
063700*    2300-LOAD-PROCEEDS-ASSET  --  BUY'S PROCEEDS LEG IS THE      *
063800*    TRADED ASSET, SELL'S PROCEEDS LEG IS TRY.  CREATED AT ZERO   *
063900*    IF NOT FOUND -- SAME CREATE-OR-CREDIT RULE AS 2300-INCREASE. *
064000******************************************************************
064100      2300-LOAD-PROCEEDS-ASSET.
064200          MOVE ORDER-CUST-ID OF ORDER-REC TO WS-LOOKUP-CUST-ID.
064300          IF ORD-SIDE-BUY OF ORDER-REC
064400              MOVE ORDER-ASSET-NAME OF ORDER-REC
064500                  TO WS-LOOKUP-ASSET-NAME
064600          ELSE
064700              MOVE "TRY       " TO WS-LOOKUP-ASSET-NAME
064800          END-IF.
064900          PERFORM 9620-FIND-ASSET-RRN THRU 9620-EXIT.
065000          IF W01-ASSET-FOUND
065100              READ ASST-FILE
065200              MOVE WS-ASST-RRN TO WS-PROCEEDS-RRN
065300              MOVE ASSET-REC TO WS-PROCEEDS-ASSET-REC
065400              MOVE "Y" TO WS-PROCEEDS-WAS-FOUND-SW
065500          ELSE
065600              MOVE WS-LOOKUP-CUST-ID TO ASSET-CUST-ID
065700                  OF WS-PROCEEDS-ASSET-REC
065800              MOVE WS-LOOKUP-ASSET-NAME TO ASSET-NAME
065900                  OF WS-PROCEEDS-ASSET-REC
066000              MOVE ZERO TO ASSET-SIZE OF WS-PROCEEDS-ASSET-REC
066100              MOVE ZERO TO ASSET-USABLE-SIZE
066200                  OF WS-PROCEEDS-ASSET-REC
066300              MOVE "N" TO WS-PROCEEDS-WAS-FOUND-SW
066400          END-IF.
066500      2300-EXIT.
066600          EXIT.
066700*
066800      2400-CALL-ORDER-SERVICE.
066900          MOVE "MATCH" TO WS-CP-FUNCTION.
067000          CALL "BRKS300" USING WS-CALL-PARMS
067100                               ORDER-REC
067200                               WS-COST-ASSET-REC
067300                               WS-PROCEEDS-ASSET-REC.
067400          IF BRK-TEST-MODE
067500              DISPLAY WS-PROGRAM-ID " CALL-PARMS=" WS-CALL-PARMS-RAW
067600          END-IF.
067700      2400-EXIT.
067800          EXIT.
067900*
068000******************************************************************
068100*    2500-POST-ASSETS  --  REWRITES THE COST LEG (ALWAYS          *
068200*    PRE-EXISTING) AND EITHER REWRITES OR WRITES THE PROCEEDS     *
068300*    LEG, DEPENDING ON WHETHER IT WAS FOUND BY 2300 ABOVE.        *
068400******************************************************************
068500      2500-POST-ASSETS.
068600          MOVE WS-COST-ASSET-REC TO ASSET-REC.
068700          MOVE WS-COST-RRN TO WS-ASST-RRN.
068800          REWRITE ASSET-REC.
068900          MOVE WS-PROCEEDS-ASSET-REC TO ASSET-REC.
069000          IF WS-PROCEEDS-WAS-FOUND-SW = "Y"
069100              MOVE WS-PROCEEDS-RRN TO WS-ASST-RRN
069200              REWRITE ASSET-REC
069300          ELSE
069400              ADD 1 TO WS-ASSET-INDEX-MAX
069500              MOVE WS-ASSET-INDEX-MAX TO WS-ASST-RRN
069600              WRITE ASSET-REC
069700              MOVE ASSET-CUST-ID OF WS-PROCEEDS-ASSET-REC
069800                  TO AIX-CUST-ID(WS-ASSET-INDEX-MAX)
069900              MOVE ASSET-NAME OF WS-PROCEEDS-ASSET-REC
070000                  TO AIX-ASSET-NAME(WS-ASSET-INDEX-MAX)
070100              MOVE WS-ASST-RRN TO AIX-RRN(WS-ASSET-INDEX-MAX)
070200          END-IF.
070300          MOVE WS-COST-RRN TO WS-RRN-ONE.
070400          MOVE WS-PROCEEDS-RRN TO WS-RRN-TWO.
070500          IF BRK-TEST-MODE
070600              DISPLAY WS-PROGRAM-ID " POST-ASSETS RRN-PAIR="
070700                  WS-RRN-PAIR-RAW
070800          END-IF.
070900      2500-EXIT.
071000          EXIT.
071100*
071200      2600-REWRITE-ORDER.
071300          MOVE WS-ORDR-RRN-SAVE TO WS-ORDR-RRN.
071400          REWRITE ORDER-REC.
071500      2600-EXIT.
071600          EXIT.
071700*
071800******************************************************************
071900*    2700-PRINT-DETAIL  --  ONE SETTLEMENT-REPORT LINE PER MATCHED*
072000*    ORDER -- THE COLUMN LAYOUT IS FIXED BY THE SETTLEMENT JOB.   *
072100******************************************************************
072200      2700-PRINT-DETAIL.
072300          MOVE ORDER-ID OF ORDER-REC TO RPT-ORDER-ID.
072400          MOVE ORDER-CUST-ID OF ORDER-REC TO RPT-CUST-ID.
072500          MOVE ORDER-ASSET-NAME OF ORDER-REC TO RPT-ASSET-NAME.
072600          MOVE ORDER-SIDE OF ORDER-REC TO RPT-SIDE.
072700          MOVE ORDER-SIZE OF ORDER-REC TO RPT-SIZE.
072800          MOVE ORDER-PRICE OF ORDER-REC TO RPT-PRICE.
072900          COMPUTE W99-TOTAL-VALUE-4D =
073000              ORDER-SIZE OF ORDER-REC * ORDER-PRICE OF ORDER-REC.
073100          MOVE W99-TOTAL-VALUE-4D TO W99-TOTAL-VALUE.
073200          MOVE W99-TOTAL-VALUE TO RPT-TOTAL.
073300          WRITE RPT-LINE.
073400      2700-EXIT.
073500          EXIT.
073600*
073700      2800-ACCUMULATE-TOTALS.
073800          ADD 1 TO WS-MATCHED-COUNT.
073900          IF ORD-SIDE-BUY OF ORDER-REC
074000              ADD 1 TO WS-BUY-COUNT
074100              ADD W99-TOTAL-VALUE TO WS-BUY-SUM
074200          ELSE
074300              ADD 1 TO WS-SELL-COUNT
074400              ADD W99-TOTAL-VALUE TO WS-SELL-SUM
074500          END-IF.
074600          ADD W99-TOTAL-VALUE TO WS-GRAND-TOTAL.
074700      2800-EXIT.
074800          EXIT.
074900*
075000******************************************************************
075100*    4000-LIST-ORDERS  --  PASS 3.  CUSTOMER ORDER LISTING --      *
075200*    READS THE ORDRLSTQ REQUEST FILE AND PRINTS ONE LISTING PER    *
075300*    REQUESTED CUSTOMER -- THE SECOND ORDER-MASTER ACCESS PATH THE *
075400*    FILES TABLE CALLS FOR, CUST-ID + CREATE-DATE, NOT THE          *
075500*    STATUS + CREATE-DATE PATH 9500-BUILD-QUEUE ALREADY BUILDS.     *
075600******************************************************************
075700      4000-LIST-ORDERS.
075800          OPEN INPUT ORDRLSTQ-FILE.
075900          OPEN OUTPUT ORDRLSTG-FILE.
076000          MOVE "N" TO W01-LSTQ-EOF-SW.
076100          PERFORM 4050-LIST-ORDERS-STEP THRU 4050-EXIT
076200              UNTIL W01-LSTQ-EOF.
076300          CLOSE ORDRLSTQ-FILE.
076400          CLOSE ORDRLSTG-FILE.
076500      4000-EXIT.
076600          EXIT.
076700*
076800      4050-LIST-ORDERS-STEP.
076900          READ ORDRLSTQ-FILE
077000              AT END
077100                  MOVE "Y" TO W01-LSTQ-EOF-SW
077200              NOT AT END
077300                  PERFORM 4100-LIST-ONE-CUSTOMER THRU 4100-EXIT
077400          END-READ.
077500      4050-EXIT.
077600          EXIT.
077700*
077800      4100-LIST-ONE-CUSTOMER.
077900          MOVE OLQ-CUST-ID TO WS-LIST-CUST-ID.
078000          MOVE OLQ-DATE-FROM TO WS-LIST-DATE-FROM.
078100          MOVE OLQ-DATE-TO TO WS-LIST-DATE-TO.
078200          MOVE SPACES TO WS-LIST-BANNER.
078300          STRING "CUSTOMER ORDER LISTING FOR " DELIMITED BY SIZE
078400                 WS-LIST-CUST-ID DELIMITED BY SIZE
078500              INTO WS-LIST-BANNER.
078600          WRITE ORDRLSTG-FILE FROM WS-LIST-BANNER.
078700          PERFORM 4200-BUILD-CUST-SORT THRU 4200-EXIT.
078800      4100-EXIT.
078900          EXIT.
079000*
079100******************************************************************
079200*    4200-BUILD-CUST-SORT  --  SAME SHAPE AS 9500-BUILD-QUEUE      *
079300*    ABOVE -- FILTER-THEN-SORT, INPUT PROCEDURE/OUTPUT PROCEDURE,  *
079400*    JUST A DIFFERENT FILTER (CUST-ID + OPTIONAL DATE RANGE) AND A *
079500*    DIFFERENT KEY (CREATE-DATE DESCENDING, NOT ASCENDING).        *
079600******************************************************************
079700      4200-BUILD-CUST-SORT.
079800          SORT LSTSORT-WORK ON DESCENDING KEY LSRT-CREATE-DATE
079900              INPUT PROCEDURE 4210-LSRT-INPUT
080000              OUTPUT PROCEDURE 4220-LSRT-OUTPUT.
080100      4200-EXIT.
080200          EXIT.
080300*
080400      4210-LSRT-INPUT.
080500          MOVE 1 TO WS-ORDR-RRN.
080600          PERFORM 4215-LSRT-INPUT-STEP
080700              UNTIL WS-ORDR-RRN > WS-ORDER-INDEX-MAX.
080800*
080900      4215-LSRT-INPUT-STEP.
081000          READ ORDR-FILE.
081100          IF W00-ORDER-STATUS = "00"
081200             AND ORDER-CUST-ID OF ORDER-REC = WS-LIST-CUST-ID
081300             AND (WS-LIST-DATE-FROM = 0 OR
081400                  ORDER-CREATE-YMD OF ORDER-REC NOT < WS-LIST-DATE-FROM)
081500             AND (WS-LIST-DATE-TO = 0 OR
081600                  ORDER-CREATE-YMD OF ORDER-REC NOT > WS-LIST-DATE-TO)
081700              MOVE ORDER-CREATE-DATE OF ORDER-REC TO LSRT-CREATE-DATE
081800              MOVE ORDER-ID OF ORDER-REC TO LSRT-ORDER-ID
081900              MOVE ORDER-CUST-ID OF ORDER-REC TO LSRT-CUST-ID
082000              MOVE ORDER-ASSET-NAME OF ORDER-REC TO LSRT-ASSET-NAME
082100              MOVE ORDER-SIDE OF ORDER-REC TO LSRT-SIDE
082200              MOVE ORDER-SIZE OF ORDER-REC TO LSRT-SIZE
082300              MOVE ORDER-PRICE OF ORDER-REC TO LSRT-PRICE
082400              MOVE ORDER-STATUS OF ORDER-REC TO LSRT-STATUS
082500              RELEASE LST-SRT-REC
082600          END-IF.
082700          ADD 1 TO WS-ORDR-RRN.
082800*
082900      4220-LSRT-OUTPUT.
083000          MOVE "N" TO W01-LSRTQ-EOF-SW.
083100          PERFORM 4225-LSRT-OUTPUT-STEP THRU 4225-EXIT
083200              UNTIL W01-LSRTQ-EOF.
083300*
083400      4225-LSRT-OUTPUT-STEP.
083500          RETURN LSTSORT-WORK AT END
083600              MOVE "Y" TO W01-LSRTQ-EOF-SW
083700          NOT AT END
083800              PERFORM 4230-WRITE-LIST-LINE THRU 4230-EXIT
083900          END-RETURN.
084000      4225-EXIT.
084100          EXIT.
084200*
084300      4230-WRITE-LIST-LINE.
084400          MOVE LSRT-ORDER-ID TO LST-ORDER-ID.
084500          MOVE LSRT-CUST-ID TO LST-CUST-ID.
084600          MOVE LSRT-ASSET-NAME TO LST-ASSET-NAME.
084700          MOVE LSRT-SIDE TO LST-SIDE.
084800          MOVE LSRT-SIZE TO LST-SIZE.
084900          MOVE LSRT-PRICE TO LST-PRICE.
085000          MOVE LSRT-STATUS TO LST-STATUS.
085100          MOVE LSRT-CREATE-DATE TO LST-CREATE-DATE.
085200          WRITE LST-LINE.
085300      4230-EXIT.
085400          EXIT.
085500*
085600******************************************************************
085700*    3000-FIN  --  TRAILER CONTROL-TOTAL SECTION AND CLOSEDOWN.   *
085800******************************************************************
085900      3000-FIN.
086000          STRING "ORDERS MATCHED ........ "
086100                  WS-MATCHED-COUNT DELIMITED BY SIZE
086200              INTO WS-TRAILER-LINE.
086300          WRITE RPT-FILE FROM WS-TRAILER-LINE.
086400          MOVE WS-BUY-SUM TO W99-EDIT-VALUE.
086500          STRING "BUY ORDERS ............ "
086600                  WS-BUY-COUNT DELIMITED BY SIZE
086700                  "  TOTAL TRY "
086800                  W99-EDIT-VALUE DELIMITED BY SIZE
086900              INTO WS-TRAILER-LINE.
087000          WRITE RPT-FILE FROM WS-TRAILER-LINE.
087100          MOVE WS-SELL-SUM TO W99-EDIT-VALUE.
087200          STRING "SELL ORDERS ........... "
087300                  WS-SELL-COUNT DELIMITED BY SIZE
087400                  "  TOTAL TRY "
087500                  W99-EDIT-VALUE DELIMITED BY SIZE
087600              INTO WS-TRAILER-LINE.
087700          WRITE RPT-FILE FROM WS-TRAILER-LINE.
087800          MOVE WS-GRAND-TOTAL TO W99-EDIT-VALUE.
087900          STRING "GRAND TOTAL TRY MOVED . "
088000                  W99-EDIT-VALUE DELIMITED BY SIZE
088100              INTO WS-TRAILER-LINE.
088200          WRITE RPT-FILE FROM WS-TRAILER-LINE.
088300          IF BRK-TEST-MODE
088400              DISPLAY WS-PROGRAM-ID " CONTROL-TOTALS="
088500                  WS-CONTROL-TOTALS-RAW
088600          END-IF.
088700          CLOSE ASST-FILE ORDR-FILE RPT-FILE.
088800      3000-EXIT.
088900          EXIT.
089000*
089100******************************************************************
089200*    9600-LOAD-ASSET-INDEX / 9650-LOAD-ORDER-INDEX  --  ONE-TIME  *
089300*    SEQUENTIAL PASS OVER EACH RELATIVE MASTER, CAPTURING ITS     *
089400*    KEY AND RELATIVE-KEY INTO AN IN-MEMORY TABLE -- SUBSTITUTES  *
089500*    FOR THE INDEXED ACCESS THE OLD QUOTE-FILE HAD AND THIS       *
089600*    ENVIRONMENT DOES NOT PROVIDE FOR A COMPOSITE/TEXT KEY.       *
089700******************************************************************
089800      9600-LOAD-ASSET-INDEX.
089900          MOVE 1 TO WS-ASST-RRN.
090000          MOVE "N" TO W01-ASSET-FOUND-SW.
090100          PERFORM 9605-LOAD-ASSET-STEP THRU 9605-EXIT
090200              UNTIL W01-ASSET-FOUND.
090300          MOVE "N" TO W01-ASSET-FOUND-SW.
090400      9600-EXIT.
090500          EXIT.
090600*
090700      9605-LOAD-ASSET-STEP.
090800          READ ASST-FILE NEXT RECORD
090900              AT END
091000                  MOVE "Y" TO W01-ASSET-FOUND-SW
091100              NOT AT END
091200                  ADD 1 TO WS-ASSET-INDEX-MAX
091300                  MOVE ASSET-CUST-ID OF ASSET-REC
091400                      TO AIX-CUST-ID(WS-ASSET-INDEX-MAX)
091500                  MOVE ASSET-NAME OF ASSET-REC
091600                      TO AIX-ASSET-NAME(WS-ASSET-INDEX-MAX)
091700                  MOVE WS-ASST-RRN
091800                      TO AIX-RRN(WS-ASSET-INDEX-MAX)
091900          END-READ.
092000      9605-EXIT.
092100          EXIT.
092200*
092300      9650-LOAD-ORDER-INDEX.
092400          MOVE "N" TO W01-ORDER-FOUND-SW.
092500          PERFORM 9655-LOAD-ORDER-STEP THRU 9655-EXIT
092600              UNTIL W01-ORDER-FOUND.
092700          MOVE "N" TO W01-ORDER-FOUND-SW.
092800      9650-EXIT.
092900          EXIT.
093000*
093100      9655-LOAD-ORDER-STEP.
093200          READ ORDR-FILE NEXT RECORD
093300              AT END
093400                  MOVE "Y" TO W01-ORDER-FOUND-SW
093500              NOT AT END
093600                  ADD 1 TO WS-ORDER-INDEX-MAX
093700                  MOVE ORDER-ID OF ORDER-REC
093800                      TO OIX-ORDER-ID(WS-ORDER-INDEX-MAX)
093900                  MOVE WS-ORDR-RRN
094000                      TO OIX-RRN(WS-ORDER-INDEX-MAX)
094100          END-READ.
094200      9655-EXIT.
094300          EXIT.
094400*
094500******************************************************************
094600*    9610-FIND-ORDER-RRN / 9620-FIND-ASSET-RRN  --  LINEAR        *
094700*    TABLE LOOKUP BY KEY, SETTING THE RELATIVE KEY (AND A         *
094800*    FOUND/NOT-FOUND SWITCH) READY FOR A RANDOM READ.             *
094900******************************************************************
095000      9610-FIND-ORDER-RRN.
095100          MOVE "N" TO W01-ORDER-FOUND-SW.
095200          PERFORM 9615-FIND-ORDER-STEP THRU 9615-EXIT
095300              VARYING OIX-IX FROM 1 BY 1
095400                  UNTIL OIX-IX > WS-ORDER-INDEX-MAX
095500                     OR W01-ORDER-FOUND.
095600      9610-EXIT.
095700          EXIT.
095800*
095900      9615-FIND-ORDER-STEP.
096000          IF OIX-ORDER-ID(OIX-IX) = WS-LOOKUP-ORDER-ID
096100              MOVE OIX-RRN(OIX-IX) TO WS-ORDR-RRN
096200              MOVE OIX-RRN(OIX-IX) TO WS-ORDR-RRN-SAVE
096300              MOVE "Y" TO W01-ORDER-FOUND-SW
096400          END-IF.
096500      9615-EXIT.
096600          EXIT.
096700*
096800      9620-FIND-ASSET-RRN.
096900          MOVE "N" TO W01-ASSET-FOUND-SW.
097000          PERFORM 9625-FIND-ASSET-STEP THRU 9625-EXIT
097100              VARYING AIX-IX FROM 1 BY 1
097200                  UNTIL AIX-IX > WS-ASSET-INDEX-MAX
097300                     OR W01-ASSET-FOUND.
097400      9620-EXIT.
097500          EXIT.
097600*
097700      9625-FIND-ASSET-STEP.
097800          IF AIX-CUST-ID(AIX-IX) = WS-LOOKUP-CUST-ID
097900             AND AIX-ASSET-NAME(AIX-IX) = WS-LOOKUP-ASSET-NAME
098000              MOVE AIX-RRN(AIX-IX) TO WS-ASST-RRN
098100              MOVE "Y" TO W01-ASSET-FOUND-SW
098200          END-IF.
098300      9625-EXIT.
098400          EXIT.
098500*
098600******************************************************************
098700*    DO-USERLOG / DO-USERLOG-ERR  --  THE OLD TRDAPP TRACE-LOG    *
098800*    HABIT, RESTATED AS A PLAIN DISPLAY SINCE THERE IS NO         *
098900*    TUXEDO USERLOG() IN A BATCH JOB.                             *
099000******************************************************************
099100      DO-USERLOG.
099200          DISPLAY LOGMSG.
099300      DO-USERLOG-EXIT.
099400          EXIT.
099500*
099600      DO-USERLOG-ERR.
099700          DISPLAY LOGMSG-ERR.
099800      DO-USERLOG-ERR-EXIT.
099900          EXIT.
