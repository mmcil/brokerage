000100******************************************************************
000200*    ASSTMAS  --  ASSET MASTER RECORD LAYOUT                     *
000300*    (c) 1988 BILLPRO SOFTWARE, INC.  ALL RIGHTS RESERVED.       *
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF BILLPRO      *
000500*                                                                 *
000600*    HEADLESS MEMBER -- CALLING PROGRAM SUPPLIES THE 01 LEVEL,    *
000700*    SAME HOUSE STYLE AS THE OLD QUOTE MEMBER.  KEY IS THE        *
000800*    COMPOSITE (ASSET-CUST-ID, ASSET-NAME) -- SEE BRKS200 FOR     *
000900*    THE RELATIVE-FILE KEY-TABLE SUBSTITUTE (NO ISAM AVAILABLE    *
001000*    ON THE ASSET MASTER).  "TRY" IS THE DISTINGUISHED CASH      *
001100*    ASSET NAME -- ALL SETTLEMENT MONEY FLOWS THROUGH IT.         *
001200*                                                                 *
001300*    #ident "@(#) billpro/brkset/ASSTMAS.cpy $Revision: 2.1 $"    *
001400******************************************************************
001500*    AMENDMENT HISTORY                                           *
001600*      DATE       INIT  TICKET   DESCRIPTION                     *
001700*      16/01/88   BBR   BRK0001  NEW MEMBER, REPLACES OLD QUOTE  *
001800*                              PRICE-ONLY LAYOUT WITH SIZE /     *
001900*                              USABLE-SIZE POSITION FIELDS.      *
002000*      14/03/03   JTW   BRK0046  BANNER WAS STILL CARRYING THE    *
002100*                              OLD QUOTE-MEMBER COPYRIGHT BLOCK.  *
002200*                              REPLACED WITH BILLPRO'S OWN --     *
002300*                              THIS LAYOUT IS OUR WORK, NOT USL'S.*
002400******************************************************************
002500     05  ASSET-CUST-ID               PIC X(36).
002600     05  ASSET-NAME                  PIC X(10).
002700     05  ASSET-SIZE                  PIC S9(13)V9(02) COMP-3.
002800     05  ASSET-USABLE-SIZE           PIC S9(13)V9(02) COMP-3.
002900     05  FILLER                      PIC X(48).
