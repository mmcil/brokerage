000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. BRKS200.
000300      AUTHOR. B. B. RAGHAVAN.
000400      INSTALLATION. BILLPRO SOFTWARE - BROKERAGE SETTLEMENT.
000500      DATE-WRITTEN. 01/16/88.
000600      DATE-COMPILED.
000700      SECURITY. UNPUBLISHED PROPRIETARY SOURCE OF BILLPRO SOFTWARE.
000800******************************************************************
000900*    BRKS200  --  ASSET ENTITY / ASSET SERVICE SUBPROGRAM.       *
001000*                                                                 *
001100*    CALLED BY BRKB100 AND BRKS300 TO RUN THE ASSET BUSINESS     *
001200*    RULES AGAINST AN ASSET-MASTER-REC BUFFER SUPPLIED BY THE    *
001300*    CALLER.  THIS PROGRAM OWNS NO FILES -- THE CALLER DOES ALL  *
001400*    ASSET-FILE READ/REWRITE/WRITE I-O AND PASSES THE RECORD(S)  *
001500*    DOWN THROUGH THE LINKAGE SECTION, THE WAY THE OLD FUNDUPSR  *
001600*    SERVER PASSED QUOTE-ITEM THROUGH A TPCALL BUFFER.           *
001700*                                                                 *
001800*    LS-FUNCTION DRIVES FIVE ENTRY POINTS --                     *
001900*      RESERVE   - EARMARKS SIZE AGAINST A PENDING ORDER         *
002000*      RELEASE   - GIVES BACK AN EARMARK ON A CANCELED ORDER     *
002100*      INCREASE  - CREDITS A POSITION (SIZE & USABLE BOTH UP)    *
002200*      DECREASE  - DEBITS A SETTLED POSITION (SIZE & USABLE      *
002300*                  BOTH DOWN, FLOORED AT ZERO; REJECTED IF OVER) *
002400*      SETTLE    - RUNS A MATCHED ORDER'S TWO-LEG ENTRY --       *
002500*                  DEBITS LS-COST-ASSET-REC AND CREDITS          *
002600*                  LS-PROCEEDS-ASSET-REC IN ONE CALL.            *
002700*                                                                 *
002800*    #ident "@(#) billpro/brkset/BRKS200.cbl $Revision: 2.3 $"    *
002900******************************************************************
003000*    AMENDMENT HISTORY                                           *
003100*      DATE       INIT  TICKET   DESCRIPTION                     *
003200*      16/01/88   BBR   BRK0001  NEW PROGRAM -- ASSET ENTITY     *
003300*                              RESERVE/RELEASE LOGIC LIFTED OUT  *
003400*                              OF THE OLD FUNDUPSR PRICE-UPDATE  *
003500*                              SERVER.                           *
003600*      22/01/88   BBR   BRK0003  ADDED INCREASE/DECREASE ENTRY   *
003700*                              POINTS FOR SETTLEMENT CREDITS.    *
003800*      11/03/89   LKT   BRK0011  ADDED SETTLE FUNCTION SO ONE    *
003900*                              CALL DEBITS AND CREDITS BOTH      *
004000*                              LEGS OF A MATCHED TRADE.          *
004100*      14/09/91   RDP   BRK0019  TOTAL-VALUE NOW COMPUTED AT 4    *
004200*                              DECIMAL PLACES AND TRUNCATED INTO *
004300*                              THE 2-DECIMAL ASSET FIELDS -- DO  *
004400*                              NOT ADD ROUNDED HERE, FINANCE     *
004500*                              WANTS IT TO MATCH THE OLD ON-LINE *
004600*                              SYSTEM'S TRUNCATING ARITHMETIC.   *
004700*      03/02/99   CMO   BRK0031  Y2K -- NO DATE FIELDS IN THIS   *
004800*                              PROGRAM, VERIFIED NO CENTURY      *
004900*                              WINDOW EXPOSURE.  SIGNED OFF.     *
005000*      19/07/02   PJS   BRK0044  LS-RETURN-CODE 88-LEVELS ADDED  *
005100*                              SO CALLERS NO LONGER TEST "00"    *
005200*                              LITERALLY.                       *
005300*      02/04/03   JTW   BRK0048  2400-DECREASE WAS LEAVING      *
005400*                              USABLE-SIZE UNTOUCHED WHENEVER   *
005500*                              THE RE-CLAMP DID NOT FIRE --      *
005600*                              SETTLED COST LEGS KEPT STALE      *
005700*                              USABLE-SIZE.  NOW SUBTRACTS THE   *
005800*                              AMOUNT FROM BOTH FIELDS AND        *
005900*                              REJECTS UP FRONT IF AMOUNT       *
006000*                              EXCEEDS SIZE.                     *
006100*      09/09/03   JTW   BRK0049  BRK-TEST-MODE (UPSI-0) NOW      *
006200*                              DRIVES DISPLAY TRACE LINES IN     *
006300*                              THE CONTROL PARAGRAPH,            *
006400*                              2400-DECREASE AND                 *
006500*                              2550-COMPUTE-TOTAL-VALUE --       *
006600*                              RETURN CODE, PRE-DEBIT SIZE/      *
006700*                              USABLE-SIZE AND THE 4-DECIMAL     *
006800*                              TOTAL-VALUE RAW BYTES.            *
006900*      10/09/03   JTW   BRK0052  2700-SETTLE-ORDER WAS FALLING   *
007000*                              THROUGH ON A "10" (INSUFFICIENT)  *
007100*                              REJECT FROM 2400-DECREASE AND     *
007200*                              STILL CREDITING THE PROCEEDS LEG  *
007300*                              WITH NO MATCHING DEBIT.  NOW      *
007400*                              ABORTS THE WHOLE SETTLE ON ANY    *
007500*                              NON-OK RETURN.                    *
007600******************************************************************
007700      ENVIRONMENT DIVISION.
007800      CONFIGURATION SECTION.
007900      SPECIAL-NAMES.
008000          C01 IS TOP-OF-FORM
008100          CLASS ASSET-NUMERIC IS "0" THRU "9"
008200          UPSI-0 ON STATUS IS BRK-TEST-MODE.
008300      DATA DIVISION.
008400      WORKING-STORAGE SECTION.
008500      01  WS-PROGRAM-ID               PIC X(08) VALUE "BRKS200".
008600      01  WS-AMOUNT-TABLE.
008700          05  WS-AMOUNT-ENTRY OCCURS 2 TIMES.
008800              10  WS-AMOUNT-VALUE     PIC S9(13)V9(02) COMP-3.
008900      01  WS-DECREASE-VIEW REDEFINES WS-AMOUNT-TABLE.
009000          05  WS-DEC-SIZE-AMT         PIC S9(13)V9(02) COMP-3.
009100          05  WS-DEC-USABLE-AMT       PIC S9(13)V9(02) COMP-3.
009200      01  WS-ZERO-COMPARE             PIC S9(13)V9(02) COMP-3
009300                                                 VALUE ZERO.
009400      01  WS-TOTAL-VALUE-WORK         PIC S9(13)V9(04) COMP-3.
009500      01  WS-TOTAL-VALUE-BYTES REDEFINES WS-TOTAL-VALUE-WORK.
009600          05  WS-TOTAL-VALUE-RAW      PIC X(08).
009700      01  LS-RETURN-CODE-SAVE         PIC X(02) VALUE "00".
009800      01  LS-RETURN-CODE-NUM REDEFINES LS-RETURN-CODE-SAVE
009900                                      PIC 9(02).
010000      LINKAGE SECTION.
010100      01  LS-PARMS.
010200          05  LS-FUNCTION             PIC X(10).
010300          05  LS-ORDER-SIDE           PIC X(04).
010400              88  ORD-SIDE-BUY            VALUE "BUY ".
010500              88  ORD-SIDE-SELL           VALUE "SELL".
010600          05  LS-ORDER-SIZE           PIC S9(13)V9(02) COMP-3.
010700          05  LS-ORDER-PRICE          PIC S9(13)V9(02) COMP-3.
010800          05  LS-TOTAL-VALUE          PIC S9(13)V9(02) COMP-3.
010900          05  LS-AMOUNT               PIC S9(13)V9(02) COMP-3.
011000          05  LS-RETURN-CODE          PIC X(02).
011100              88  LS-RC-OK                VALUE "00".
011200              88  LS-RC-INSUFFICIENT      VALUE "10".
011300              88  LS-RC-INVALID-AMT       VALUE "30".
011400      01  LS-COST-ASSET-REC.
011500          COPY ASSTMAS.
011600      01  LS-PROCEEDS-ASSET-REC.
011700          COPY ASSTMAS.
011800      PROCEDURE DIVISION USING LS-PARMS
011900                               LS-COST-ASSET-REC
012000                               LS-PROCEEDS-ASSET-REC.
012100*
012200      1000-BRKS200-CONTROL.
012300          MOVE "00" TO LS-RETURN-CODE.
012400          EVALUATE LS-FUNCTION
012500              WHEN "RESERVE"
012600                  PERFORM 2100-RESERVE THRU 2100-EXIT
012700              WHEN "RELEASE"
012800                  PERFORM 2200-RELEASE THRU 2200-EXIT
012900              WHEN "INCREASE"
013000                  PERFORM 2300-INCREASE THRU 2300-EXIT
013100              WHEN "DECREASE"
013200                  PERFORM 2400-DECREASE THRU 2400-EXIT
013300              WHEN "SETTLE"
013400                  PERFORM 2700-SETTLE-ORDER THRU 2700-EXIT
013500              WHEN OTHER
013600                  MOVE "30" TO LS-RETURN-CODE
013700          END-EVALUATE.
013800          MOVE LS-RETURN-CODE TO LS-RETURN-CODE-SAVE.
013900          IF BRK-TEST-MODE
014000              DISPLAY WS-PROGRAM-ID " RC=" LS-RETURN-CODE-NUM
014100          END-IF.
014200          GOBACK.
014300*
014400******************************************************************
014500*    2100-RESERVE  --  CALLER HAS ALREADY PICKED THE ASSET TO    *
014600*    DEBIT (TRY FOR A BUY, THE TRADED ASSET FOR A SELL) AND      *
014700*    LOADED IT INTO LS-COST-ASSET-REC.  LS-AMOUNT IS THE         *
014800*    QUANTITY TO RESERVE.  REJECTS IF USABLE-SIZE WOULD          *
014900*    GO NEGATIVE OR IF THE AMOUNT ITSELF IS NOT POSITIVE.        *
015000******************************************************************
015100      2100-RESERVE.
015200          IF LS-AMOUNT NOT > WS-ZERO-COMPARE
015300              MOVE "30" TO LS-RETURN-CODE
015400              GO TO 2100-EXIT
015500          END-IF.
015600          IF ASSET-USABLE-SIZE OF LS-COST-ASSET-REC < LS-AMOUNT
015700              MOVE "10" TO LS-RETURN-CODE
015800              GO TO 2100-EXIT
015900          END-IF.
016000          SUBTRACT LS-AMOUNT FROM ASSET-USABLE-SIZE
016100                  OF LS-COST-ASSET-REC.
016200      2100-EXIT.
016300          EXIT.
016400*
016500******************************************************************
016600*    2200-RELEASE  --  GIVES BACK A                              *
016700*    PRIOR RESERVATION -- USABLE-SIZE MAY NOT EXCEED SIZE, SO    *
016800*    THE RELEASE IS CLAMPED AT THE ASSET'S FULL POSITION.        *
016900******************************************************************
017000      2200-RELEASE.
017100          IF LS-AMOUNT NOT > WS-ZERO-COMPARE
017200              MOVE "30" TO LS-RETURN-CODE
017300              GO TO 2200-EXIT
017400          END-IF.
017500          ADD LS-AMOUNT TO ASSET-USABLE-SIZE OF LS-COST-ASSET-REC.
017600          IF ASSET-USABLE-SIZE OF LS-COST-ASSET-REC >
017700                  ASSET-SIZE OF LS-COST-ASSET-REC
017800              MOVE ASSET-SIZE OF LS-COST-ASSET-REC
017900                  TO ASSET-USABLE-SIZE OF LS-COST-ASSET-REC
018000          END-IF.
018100      2200-EXIT.
018200          EXIT.
018300*
018400******************************************************************
018500*    2300-INCREASE  --  A SETTLEMENT                             *
018600*    CREDIT -- BOTH SIZE AND USABLE-SIZE GO UP BY LS-AMOUNT.     *
018700******************************************************************
018800      2300-INCREASE.
018900          IF LS-AMOUNT NOT > WS-ZERO-COMPARE
019000              MOVE "30" TO LS-RETURN-CODE
019100              GO TO 2300-EXIT
019200          END-IF.
019300          ADD LS-AMOUNT TO ASSET-SIZE OF LS-COST-ASSET-REC.
019400          ADD LS-AMOUNT TO ASSET-USABLE-SIZE OF LS-COST-ASSET-REC.
019500      2300-EXIT.
019600          EXIT.
019700*
019800******************************************************************
019900*    2400-DECREASE  --  DEBITS A SETTLED POSITION, SEE BRK0048.  *
020000*    SIZE AND USABLE-SIZE BOTH GO DOWN BY THE AMOUNT, FLOORED AT *
020100*    ZERO.  REJECTS BEFORE TOUCHING THE RECORD IF THE AMOUNT     *
020200*    EXCEEDS THE CURRENT SIZE.                                   *
020300******************************************************************
020400      2400-DECREASE.
020500          IF LS-AMOUNT NOT > WS-ZERO-COMPARE
020600              MOVE "30" TO LS-RETURN-CODE
020700              GO TO 2400-EXIT
020800          END-IF.
020900          IF LS-AMOUNT > ASSET-SIZE OF LS-COST-ASSET-REC
021000              MOVE "10" TO LS-RETURN-CODE
021100              GO TO 2400-EXIT
021200          END-IF.
021300          IF BRK-TEST-MODE
021400              MOVE ASSET-SIZE OF LS-COST-ASSET-REC TO WS-DEC-SIZE-AMT
021500              MOVE ASSET-USABLE-SIZE OF LS-COST-ASSET-REC
021600                  TO WS-DEC-USABLE-AMT
021700              DISPLAY WS-PROGRAM-ID " DECREASE BEFORE SIZE="
021800                  WS-DEC-SIZE-AMT " USABLE=" WS-DEC-USABLE-AMT
021900          END-IF.
022000          SUBTRACT LS-AMOUNT FROM ASSET-SIZE OF LS-COST-ASSET-REC.
022100          SUBTRACT LS-AMOUNT FROM ASSET-USABLE-SIZE
022200                  OF LS-COST-ASSET-REC.
022300          IF ASSET-USABLE-SIZE OF LS-COST-ASSET-REC < WS-ZERO-COMPARE
022400              MOVE WS-ZERO-COMPARE
022500                  TO ASSET-USABLE-SIZE OF LS-COST-ASSET-REC
022600          END-IF.
022700      2400-EXIT.
022800          EXIT.
022900*
023000******************************************************************
023100*    2550-COMPUTE-TOTAL-VALUE  --  ORDER-SIZE * ORDER-PRICE AT 4 *
023200*    DECIMAL PLACES, TRUNCATED (NOT ROUNDED) INTO THE 2-DECIMAL  *
023300*    LS-TOTAL-VALUE FIELD.  SEE BRK0019 ABOVE -- THIS MUST MATCH *
023400*    THE OLD SYSTEM'S NON-ROUNDING BEHAVIOUR EXACTLY.            *
023500******************************************************************
023600      2550-COMPUTE-TOTAL-VALUE.
023700          COMPUTE WS-TOTAL-VALUE-WORK =
023800              LS-ORDER-SIZE * LS-ORDER-PRICE.
023900          MOVE WS-TOTAL-VALUE-WORK TO LS-TOTAL-VALUE.
024000          IF BRK-TEST-MODE
024100              DISPLAY WS-PROGRAM-ID " TOTAL-VALUE-4D=" WS-TOTAL-VALUE-WORK
024200                  " RAW=" WS-TOTAL-VALUE-RAW
024300          END-IF.
024400      2550-EXIT.
024500          EXIT.
024600*
024700******************************************************************
024800*    2700-SETTLE-ORDER  --  RUNS A MATCHED ORDER'S TWO-LEG       *
024900*    CALLER HAS LOADED THE COST LEG (TRY FOR A BUY, TRADED ASSET *
025000*    FOR A SELL) INTO LS-COST-ASSET-REC AND THE PROCEEDS LEG     *
025100*    (TRADED ASSET FOR A BUY, TRY FOR A SELL) INTO                *
025200*    LS-PROCEEDS-ASSET-REC.  DEBITS THE RESERVED SIZE OFF THE    *
025300*    COST LEG AND CREDITS THE COMPUTED PROCEEDS ONTO THE OTHER.  *
025400******************************************************************
025500      2700-SETTLE-ORDER.
025600          PERFORM 2550-COMPUTE-TOTAL-VALUE THRU 2550-EXIT.
025700          IF ORD-SIDE-BUY
025800              MOVE LS-TOTAL-VALUE TO LS-AMOUNT
025900          ELSE
026000              MOVE LS-ORDER-SIZE TO LS-AMOUNT
026100          END-IF.
026200          PERFORM 2400-DECREASE THRU 2400-EXIT.
026300          IF NOT LS-RC-OK
026400              GO TO 2700-EXIT
026500          END-IF.
026600          IF ORD-SIDE-BUY
026700              MOVE LS-ORDER-SIZE TO LS-AMOUNT
026800          ELSE
026900              MOVE LS-TOTAL-VALUE TO LS-AMOUNT
027000          END-IF.
027100          ADD LS-AMOUNT TO ASSET-SIZE OF LS-PROCEEDS-ASSET-REC.
027200          ADD LS-AMOUNT TO ASSET-USABLE-SIZE OF LS-PROCEEDS-ASSET-REC.
027300      2700-EXIT.
027400          EXIT.
027500*
027600******************************************************************
027700*    2800-CREATE-OR-UPDATE  --  CREDITS A NEW/EXISTING POSITION.   *
027800*    NOT CALLED FROM THE CONTROL PARAGRAPH -- BRKB100 INLINES    *
027900*    THE "FOUND/NOT-FOUND" DECISION ITSELF (IT OWNS THE I-O),    *
028000*    BUT THE ADD-ON-TOP ARITHMETIC LIVES HERE FOR SYMMETRY WITH  *
028100*    THE OTHER ENTRY POINTS AND IS PERFORMED DIRECTLY BY BRKB100 *
028200*    VIA CALL "BRKS200" USING LS-FUNCTION = "INCREASE".          *
028300******************************************************************
028400      2800-CREATE-OR-UPDATE.
028500          CONTINUE.
028600      2800-EXIT.
028700          EXIT.
