000100******************************************************************
000200*    ORDRMAS  --  ORDER MASTER RECORD LAYOUT                     *
000300*    (c) 1988 BILLPRO SOFTWARE, INC.  ALL RIGHTS RESERVED.       *
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF BILLPRO      *
000500*                                                                 *
000600*    HEADLESS MEMBER -- CALLING PROGRAM SUPPLIES THE 01 LEVEL.    *
000700*    KEY IS ORDER-ID.  STATUS DRIVES THE THREE-STATE ORDER       *
000800*    LIFE CYCLE -- PENDING UNTIL MATCHING SETTLES OR CANCELS IT.  *
000900*                                                                 *
001000*    #ident "@(#) billpro/brkset/ORDRMAS.cpy $Revision: 2.1 $"    *
001100******************************************************************
001200*    AMENDMENT HISTORY                                           *
001300*      DATE       INIT  TICKET   DESCRIPTION                     *
001400*      18/01/88   BBR   BRK0002  NEW MEMBER FOR ORDER SETTLEMENT *
001500*                              BATCH (REPLACES FUND-PRICE-QUOTE  *
001600*                              LOOKUP KEY WITH FULL ORDER REC).  *
001700*      29/01/88   LKT   BRK0007  ADDED ORDER-CREATE-DATE GROUP   *
001800*                              FOR THE PENDING WORK-QUEUE SORT.  *
001900*      14/03/03   JTW   BRK0046  BANNER WAS STILL CARRYING THE    *
002000*                              OLD QUOTE-MEMBER COPYRIGHT BLOCK.  *
002100*                              REPLACED WITH BILLPRO'S OWN --     *
002200*                              THIS LAYOUT IS OUR WORK, NOT USL'S.*
002300******************************************************************
002400     05  ORDER-ID                    PIC X(36).
002500     05  ORDER-CUST-ID               PIC X(36).
002600     05  ORDER-ASSET-NAME            PIC X(10).
002700     05  ORDER-SIDE                  PIC X(04).
002800         88  ORD-SIDE-BUY                VALUE "BUY ".
002900         88  ORD-SIDE-SELL               VALUE "SELL".
003000     05  ORDER-SIZE                  PIC S9(13)V9(02) COMP-3.
003100     05  ORDER-PRICE                 PIC S9(13)V9(02) COMP-3.
003200     05  ORDER-STATUS                PIC X(08).
003300         88  ORD-PENDING                 VALUE "PENDING ".
003400         88  ORD-MATCHED                 VALUE "MATCHED ".
003500         88  ORD-CANCELED                VALUE "CANCELED".
003600     05  ORDER-CREATE-DATE.
003700         10  ORDER-CREATE-YMD        PIC 9(08).
003800         10  ORDER-CREATE-HMS        PIC 9(06).
003900     05  FILLER                      PIC X(60).
