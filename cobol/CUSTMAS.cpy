000100******************************************************************
000200*    CUSTMAS  --  CUSTOMER MASTER RECORD LAYOUT                  *
000300*    (c) 1988 BILLPRO SOFTWARE, INC.  ALL RIGHTS RESERVED.       *
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF BILLPRO      *
000500*                                                                 *
000600*    HEADLESS MEMBER -- CALLING PROGRAM SUPPLIES THE 01 LEVEL,    *
000700*    IN THE HOUSE STYLE USED FOR CUST/QUOTE (SEE TRDAPP).         *
000800*                                                                 *
000900*    #ident "@(#) billpro/brkset/CUSTMAS.cpy $Revision: 2.1 $"    *
001000******************************************************************
001100*    AMENDMENT HISTORY                                           *
001200*      DATE       INIT  TICKET   DESCRIPTION                     *
001300*      16/01/88   BBR   BRK0001  NEW MEMBER FOR ORDER/ASSET      *
001400*                              SETTLEMENT BATCH (CUST-ID,        *
001500*                              USERNAME, EMAIL, NAME, ACTIVE).   *
001600*      23/01/88   BBR   BRK0004  PADDED RECORD TO 300 BYTES FOR  *
001700*                              FUTURE CONTACT-DETAIL EXPANSION.  *
001800*      14/03/03   JTW   BRK0046  BANNER WAS STILL CARRYING THE    *
001900*                              OLD QUOTE-MEMBER COPYRIGHT BLOCK.  *
002000*                              REPLACED WITH BILLPRO'S OWN --     *
002100*                              THIS LAYOUT IS OUR WORK, NOT USL'S.*
002200******************************************************************
002300     05  CUST-ID                     PIC X(36).
002400     05  CUST-USERNAME               PIC X(50).
002500     05  CUST-EMAIL                  PIC X(100).
002600     05  CUST-FIRST-NAME             PIC X(30).
002700     05  CUST-LAST-NAME              PIC X(30).
002800     05  CUST-ACTIVE-FLAG            PIC X(01).
002900         88  CUST-ACTIVE-YES             VALUE "Y".
003000         88  CUST-ACTIVE-NO              VALUE "N".
003100     05  FILLER                      PIC X(53).
