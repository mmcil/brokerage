000100******************************************************************
000200*    BRKWORK  --  COMMON WORKING-STORAGE FOR THE BROKERAGE       *
000300*    ORDER / ASSET SETTLEMENT BATCH SUITE (BRKB100/BRKS200/      *
000400*    BRKS300).  HOLDS THE FILE-STATUS BYTES, THE RECORD-FOUND    *
000500*    SWITCHES AND THE EDITED REPORT-MONEY PICTURES SHARED BY     *
000600*    EVERY MEMBER OF THE SUITE.                                  *
000700*                                                                 *
000800*    #ident "@(#) billpro/brkset/BRKWORK.cpy $Revision: 2.1 $"    *
000900******************************************************************
001000*    AMENDMENT HISTORY                                           *
001100*      DATE       INIT  TICKET   DESCRIPTION                     *
001200*      18/01/88   BBR   BRK0002  NEW MEMBER, SPLIT OUT OF        *
001300*                              BRKB100 WORKING-STORAGE.          *
001400*      31/01/88   LKT   BRK0009  ADDED W99-TOTAL-VALUE FOR THE   *
001500*                              SETTLEMENT REPORT EXTENSION.      *
001600*      28/03/03   JTW   BRK0047  ADDED FILE-STATUS AND EOF SWITCHES  *
001700*                              FOR THE ORDER-ENTRY/CANCEL TRANSACTION*
001800*                              PASS AND THE CUSTOMER ORDER-LISTING   *
001900*                              PASS -- SEE BRKB100 AMENDMENT HISTORY.*
002000******************************************************************
002100     05  W00-FILE-STATUS.
002200         10  W00-CUST-STATUS         PIC X(02).
002300         10  W00-ASSET-STATUS        PIC X(02).
002400         10  W00-ORDER-STATUS        PIC X(02).
002500         10  W00-QUEUE-STATUS        PIC X(02).
002600         10  W00-RPT-STATUS          PIC X(02).
002700         10  W00-ENTRYQ-STATUS       PIC X(02).
002800         10  W00-LSTQ-STATUS         PIC X(02).
002900         10  W00-LSTG-STATUS         PIC X(02).
003000     05  W01-SWITCHES.
003100         10  W01-QUEUE-EOF-SW        PIC X(01)  VALUE "N".
003200             88  W01-QUEUE-EOF           VALUE "Y".
003300         10  W01-ASSET-FOUND-SW      PIC X(01)  VALUE "N".
003400             88  W01-ASSET-FOUND         VALUE "Y".
003500             88  W01-ASSET-NOT-FOUND     VALUE "N".
003600         10  W01-ORDER-FOUND-SW      PIC X(01)  VALUE "N".
003700             88  W01-ORDER-FOUND         VALUE "Y".
003800             88  W01-ORDER-NOT-FOUND     VALUE "N".
003900         10  W01-ENTRYQ-EOF-SW       PIC X(01)  VALUE "N".
004000             88  W01-ENTRYQ-EOF          VALUE "Y".
004100         10  W01-LSTQ-EOF-SW         PIC X(01)  VALUE "N".
004200             88  W01-LSTQ-EOF            VALUE "Y".
004300         10  W01-LSRTQ-EOF-SW        PIC X(01)  VALUE "N".
004400             88  W01-LSRTQ-EOF           VALUE "Y".
004500     05  W98-WORK-COUNTERS.
004600         10  W98-RRN                 PIC S9(08) COMP.
004700         10  W98-TABLE-IX            PIC S9(08) COMP.
004800         10  W98-TABLE-MAX           PIC S9(08) COMP.
004900     05  W99-REPORT-MONEY.
005000         10  W99-TOTAL-VALUE         PIC S9(13)V9(02) COMP-3.
005100         10  W99-TOTAL-VALUE-4D      PIC S9(13)V9(04) COMP-3.
005200         10  W99-EDIT-SIZE           PIC $$$,$$$,$$9.99.
005300         10  W99-EDIT-PRICE          PIC $$$,$$$,$$9.99.
005400         10  W99-EDIT-VALUE          PIC $$$,$$$,$$9.99.
