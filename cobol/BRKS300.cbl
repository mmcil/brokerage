000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. BRKS300.
000300      AUTHOR. B. B. RAGHAVAN.
000400      INSTALLATION. BILLPRO SOFTWARE - BROKERAGE SETTLEMENT.
000500      DATE-WRITTEN. 01/18/88.
000600      DATE-COMPILED.
000700      SECURITY. UNPUBLISHED PROPRIETARY SOURCE OF BILLPRO SOFTWARE.
000800******************************************************************
000900*    BRKS300  --  ORDER ENTITY / ORDER SERVICE SUBPROGRAM.       *
001000*                                                                 *
001100*    CALLED BY BRKB100 TO VALIDATE, CREATE, CANCEL AND MATCH AN   *
001200*    ORDER-MASTER-REC BUFFER SUPPLIED BY THE CALLER.  MIRRORS    *
001300*    THE OLD SELL SCREEN CLIENT'S SHAPE -- CAPTURE THE ORDER      *
001400*    FIELDS, TPCALL THE ASSET SERVER, THEN FILE THE RECORD --    *
001500*    BUT WITH ALL 3270 SCREEN I-O STRIPPED AND THE TPCALL         *
001600*    REPLACED BY A STRAIGHT CALL "BRKS200".  AS WITH BRKS200,     *
001700*    THIS PROGRAM OWNS NO FILES -- BRKB100 DOES ALL ORDER-FILE    *
001800*    AND ASSET-FILE READ/REWRITE/WRITE I-O.                      *
001900*                                                                 *
002000*    LS-FUNCTION DRIVES FOUR ENTRY POINTS --                      *
002100*      VALIDATE - ORDER FIELD VALIDATION ONLY.                    *
002200*      CREATE   - VALIDATE, THEN RESERVE, THEN SET STATUS PENDING *
002300*                 AND STAMP THE CREATE-DATE.  VALIDATE-BEFORE-    *
002400*                 RESERVE, NOT RESERVE-THEN-VALIDATE -- SEE       *
002500*                 BRK0005 BELOW.                                  *
002600*      CANCEL   - RELEASE THE RESERVED LEG, THEN SET STATUS       *
002700*                 CANCELED.                                      *
002800*      MATCH    - RUN THE SETTLEMENT STEP, THEN SET STATUS        *
002900*                 MATCHED.                                       *
003000*                                                                 *
003100*    #ident "@(#) billpro/brkset/BRKS300.cbl $Revision: 2.2 $"    *
003200******************************************************************
003300*    AMENDMENT HISTORY                                           *
003400*      DATE       INIT  TICKET   DESCRIPTION                     *
003500*      18/01/88   BBR   BRK0002  NEW PROGRAM -- LIFTED OUT OF     *
003600*                              THE OLD SELL SCREEN CLIENT, ALL    *
003700*                              ACCEPT/DISPLAY SCREEN I-O          *
003800*                              REMOVED.                          *
003900*      24/01/88   BBR   BRK0005  ORDER OF OPERATIONS ON CREATE    *
004000*                              IS VALIDATE-THEN-RESERVE, NOT      *
004100*                              RESERVE-THEN-VALIDATE, SO A BAD    *
004200*                              FIELD NEVER COSTS US A RESERVE /   *
004300*                              UN-RESERVE ROUND TRIP.  SEE        *
004400*                              DESIGN NOTE ON FILE.               *
004500*      09/08/90   RDP   BRK0014  ADDED MATCH FUNCTION FOR THE     *
004600*                              SETTLEMENT BATCH DRIVER.           *
004700*      03/02/99   CMO   BRK0031  Y2K -- ORDER-CREATE-YMD NOW      *
004800*                              WINDOWED 1950-2049 OFF THE 2-DIGIT *
004900*                              ACCEPT FROM DATE YEAR.  SEE         *
005000*                              9100-STAMP-CREATE-DATE.            *
005100*      19/07/02   PJS   BRK0044  LS-RETURN-CODE 88-LEVELS ADDED   *
005200*                              SO CALLERS NO LONGER TEST "00"     *
005300*                              LITERALLY.                        *
005400*      28/03/03   JTW   BRK0047  CREATE WAS NEVER DRIVEN -- BRKB100 *
005500*                              CALLED US WITH "MATCH" ONLY.  ADDED *
005600*                              9150-GENERATE-ORDER-ID SO CREATE   *
005700*                              ACTUALLY MINTS THE NEW ORDER-ID    *
005800*                              (WAS LEFT BLANK BEFORE) -- SEE THE *
005900*                              NEW BRKB100 ORDER-ENTRY PASS.      *
006000*      09/09/03   JTW   BRK0050  BRK-TEST-MODE (UPSI-0) NOW DRIVES  *
006100*                              DISPLAY TRACE LINES IN THE CONTROL   *
006200*                              PARAGRAPH, 9200-COMPUTE-REQUIRED-    *
006300*                              AMOUNT AND AFTER THE CALL TO BRKS200 *
006400*                              -- RETURN CODE, REQUIRED-AMOUNT RAW  *
006500*                              BYTES AND THE FULL CALL-PARMS DUMP.  *
006600*      09/09/03   JTW   BRK0053  3400-MATCH-ORDER NEVER INSPECTED   *
006700*                              WS-RETURN-CODE AFTER THE CALL TO     *
006800*                              BRKS200 -- A FAILED SETTLE STILL     *
006900*                              MOVED "MATCHED" AND LEFT LS-RETURN-  *
007000*                              CODE AT "00", SO BRKB100 POSTED      *
007100*                              INCONSISTENT ASSET LEGS.  NOW SETS   *
007200*                              "43" AND SKIPS THE STATUS MOVE ON    *
007300*                              ANY NON-OK RETURN.                   *
007400******************************************************************
007500      ENVIRONMENT DIVISION.
007600      CONFIGURATION SECTION.
007700      SPECIAL-NAMES.
007800          C01 IS TOP-OF-FORM
007900          CLASS ORDER-NUMERIC IS "0" THRU "9"
008000          UPSI-0 ON STATUS IS BRK-TEST-MODE.
008100      DATA DIVISION.
008200      WORKING-STORAGE SECTION.
008300      01  WS-PROGRAM-ID               PIC X(08) VALUE "BRKS300".
008400      01  WS-AMOUNT-WORK.
008500          05  WS-REQUIRED-AMOUNT      PIC S9(13)V9(02) COMP-3.
008600          05  WS-TOTAL-VALUE-4D       PIC S9(13)V9(04) COMP-3.
008700      01  WS-AMOUNT-ALT-VIEW REDEFINES WS-AMOUNT-WORK.
008800          05  WS-REQUIRED-AMOUNT-RAW  PIC X(08).
008900          05  WS-TOTAL-VALUE-BYTES    PIC X(08).
009000      01  WS-ZERO-COMPARE             PIC S9(13)V9(02) COMP-3
009100                                                 VALUE ZERO.
009200      77  WS-ORDER-SEQ                PIC S9(04) COMP VALUE 0.
009300      01  WS-ORDER-SEQ-EDIT           PIC 9(04).
009400      01  WS-DATE-WORK.
009500          05  WS-SYS-DATE-6           PIC 9(06).
009600          05  WS-SYS-DATE-ALT REDEFINES WS-SYS-DATE-6.
009700              10  WS-SYS-YY           PIC 9(02).
009800              10  WS-SYS-MM           PIC 9(02).
009900              10  WS-SYS-DD           PIC 9(02).
010000          05  WS-SYS-TIME-6           PIC 9(06).
010100          05  WS-SYS-CENTURY          PIC 9(02).
010200      01  WS-ASSET-CALL-PARMS.
010300          05  WS-FUNCTION             PIC X(10).
010400          05  WS-ORDER-SIDE           PIC X(04).
010500          05  WS-ORDER-SIZE           PIC S9(13)V9(02) COMP-3.
010600          05  WS-ORDER-PRICE          PIC S9(13)V9(02) COMP-3.
010700          05  WS-TOTAL-VALUE          PIC S9(13)V9(02) COMP-3.
010800          05  WS-AMOUNT               PIC S9(13)V9(02) COMP-3.
010900          05  WS-RETURN-CODE          PIC X(02).
011000              88  WS-RC-OK                VALUE "00".
011100              88  WS-RC-INSUFFICIENT      VALUE "10".
011200              88  WS-RC-INVALID-AMT       VALUE "30".
011300      01  WS-ASSET-CALL-DUMP REDEFINES WS-ASSET-CALL-PARMS.
011400          05  WS-ASSET-CALL-DUMP-RAW  PIC X(48).
011500      LINKAGE SECTION.
011600      01  LS-PARMS.
011700          05  LS-FUNCTION             PIC X(10).
011800          05  LS-ASSET-FOUND-FLAG     PIC X(01).
011900              88  LS-ASSET-WAS-FOUND      VALUE "Y".
012000              88  LS-ASSET-WAS-NOT-FOUND  VALUE "N".
012100          05  LS-RETURN-CODE          PIC X(02).
012200              88  LS-RC-OK                VALUE "00".
012300              88  LS-RC-VALIDATION-FAIL   VALUE "40".
012400              88  LS-RC-NOT-PENDING       VALUE "41".
012500              88  LS-RC-ASSET-NOT-FOUND   VALUE "42".
012600              88  LS-RC-INSUFFICIENT      VALUE "43".
012700      01  LS-ORDER-MASTER-REC.
012800          COPY ORDRMAS.
012900      01  LS-COST-ASSET-REC.
013000          COPY ASSTMAS.
013100      01  LS-PROCEEDS-ASSET-REC.
013200          COPY ASSTMAS.
013300      PROCEDURE DIVISION USING LS-PARMS
013400                               LS-ORDER-MASTER-REC
013500                               LS-COST-ASSET-REC
013600                               LS-PROCEEDS-ASSET-REC.
013700*
013800      1000-BRKS300-CONTROL.
013900          MOVE "00" TO LS-RETURN-CODE.
014000          EVALUATE LS-FUNCTION
014100              WHEN "VALIDATE"
014200                  PERFORM 3100-VALIDATE THRU 3100-EXIT
014300              WHEN "CREATE"
014400                  PERFORM 3200-CREATE-ORDER THRU 3200-EXIT
014500              WHEN "CANCEL"
014600                  PERFORM 3300-CANCEL-ORDER THRU 3300-EXIT
014700              WHEN "MATCH"
014800                  PERFORM 3400-MATCH-ORDER THRU 3400-EXIT
014900              WHEN OTHER
015000                  MOVE "40" TO LS-RETURN-CODE
015100          END-EVALUATE.
015200          IF BRK-TEST-MODE
015300              DISPLAY WS-PROGRAM-ID " RC=" LS-RETURN-CODE
015400          END-IF.
015500          GOBACK.
015600*
015700******************************************************************
015800*    3100-VALIDATE  --  "REQUIRED ON CREATION" FIELD              *
015900*    CHECKS -- CUST-ID NON-BLANK, ASSET-NAME NON-BLANK, SIDE IS   *
016000*    BUY OR SELL, SIZE > 0, PRICE > 0.  NO FILE I-O, NO ASSET     *
016100*    LOOKUP -- PURELY A FIELD-LEVEL CHECK.                        *
016200******************************************************************
016300      3100-VALIDATE.
016400          IF ORDER-CUST-ID OF LS-ORDER-MASTER-REC = SPACES
016500              MOVE "40" TO LS-RETURN-CODE
016600              GO TO 3100-EXIT
016700          END-IF.
016800          IF ORDER-ASSET-NAME OF LS-ORDER-MASTER-REC = SPACES
016900              MOVE "40" TO LS-RETURN-CODE
017000              GO TO 3100-EXIT
017100          END-IF.
017200          IF NOT ORD-SIDE-BUY AND NOT ORD-SIDE-SELL
017300              MOVE "40" TO LS-RETURN-CODE
017400              GO TO 3100-EXIT
017500          END-IF.
017600          IF ORDER-SIZE OF LS-ORDER-MASTER-REC NOT > WS-ZERO-COMPARE
017700              MOVE "40" TO LS-RETURN-CODE
017800              GO TO 3100-EXIT
017900          END-IF.
018000          IF ORDER-PRICE OF LS-ORDER-MASTER-REC NOT > WS-ZERO-COMPARE
018100              MOVE "40" TO LS-RETURN-CODE
018200              GO TO 3100-EXIT
018300          END-IF.
018400      3100-EXIT.
018500          EXIT.
018600*
018700******************************************************************
018800*    3200-CREATE-ORDER  --  CALLER                               *
018900*    HAS LOADED LS-COST-ASSET-REC WITH THE ASSET TO BE RESERVED   *
019000*    (TRY FOR A BUY, THE TRADED ASSET FOR A SELL) AND SET          *
019100*    LS-ASSET-FOUND-FLAG FROM ITS OWN READ.  VALIDATE FIRST --     *
019200*    A REJECTED RESERVE COSTS NOTHING IF THE FIELDS ARE BAD.      *
019300******************************************************************
019400      3200-CREATE-ORDER.
019500          PERFORM 3100-VALIDATE THRU 3100-EXIT.
019600          IF LS-RC-VALIDATION-FAIL
019700              GO TO 3200-EXIT
019800          END-IF.
019900          IF LS-ASSET-WAS-NOT-FOUND
020000              MOVE "42" TO LS-RETURN-CODE
020100              GO TO 3200-EXIT
020200          END-IF.
020300          PERFORM 9200-COMPUTE-REQUIRED-AMOUNT.
020400          MOVE "RESERVE" TO WS-FUNCTION.
020500          MOVE WS-REQUIRED-AMOUNT TO WS-AMOUNT.
020600          CALL "BRKS200" USING WS-ASSET-CALL-PARMS
020700                               LS-COST-ASSET-REC
020800                               LS-PROCEEDS-ASSET-REC.
020900          IF WS-RC-INSUFFICIENT
021000              MOVE "43" TO LS-RETURN-CODE
021100              GO TO 3200-EXIT
021200          END-IF.
021300          PERFORM 9100-STAMP-CREATE-DATE.
021400          PERFORM 9150-GENERATE-ORDER-ID THRU 9150-EXIT.
021500          MOVE "PENDING " TO ORDER-STATUS OF LS-ORDER-MASTER-REC.
021600      3200-EXIT.
021700          EXIT.
021800*
021900******************************************************************
022000*    3300-CANCEL-ORDER  --  ORDER                                 *
022100*    MUST STILL BE PENDING.  RELEASES THE SAME LEG THAT CREATE    *
022200*    ORIGINALLY RESERVED.                                         *
022300******************************************************************
022400      3300-CANCEL-ORDER.
022500          IF NOT ORD-PENDING OF LS-ORDER-MASTER-REC
022600              MOVE "41" TO LS-RETURN-CODE
022700              GO TO 3300-EXIT
022800          END-IF.
022900          PERFORM 9200-COMPUTE-REQUIRED-AMOUNT.
023000          MOVE "RELEASE" TO WS-FUNCTION.
023100          MOVE WS-REQUIRED-AMOUNT TO WS-AMOUNT.
023200          CALL "BRKS200" USING WS-ASSET-CALL-PARMS
023300                               LS-COST-ASSET-REC
023400                               LS-PROCEEDS-ASSET-REC.
023500          MOVE "CANCELED" TO ORDER-STATUS OF LS-ORDER-MASTER-REC.
023600      3300-EXIT.
023700          EXIT.
023800*
023900******************************************************************
024000*    3400-MATCH-ORDER  --  RUNS THE SETTLEMENT STEP.              *
024100*    ORDER MUST STILL BE PENDING.  CALLER HAS LOADED BOTH LEGS -- *
024200*    LS-COST-ASSET-REC AND LS-PROCEEDS-ASSET-REC -- CREATING THE  *
024300*    PROCEEDS LEG AT ZERO IF IT DID NOT ALREADY EXIST.             *
024400******************************************************************
024500      3400-MATCH-ORDER.
024600          IF NOT ORD-PENDING OF LS-ORDER-MASTER-REC
024700              MOVE "41" TO LS-RETURN-CODE
024800              GO TO 3400-EXIT
024900          END-IF.
025000          MOVE "SETTLE" TO WS-FUNCTION.
025100          MOVE ORDER-SIDE OF LS-ORDER-MASTER-REC TO WS-ORDER-SIDE.
025200          MOVE ORDER-SIZE OF LS-ORDER-MASTER-REC TO WS-ORDER-SIZE.
025300          MOVE ORDER-PRICE OF LS-ORDER-MASTER-REC TO WS-ORDER-PRICE.
025400          CALL "BRKS200" USING WS-ASSET-CALL-PARMS
025500                               LS-COST-ASSET-REC
025600                               LS-PROCEEDS-ASSET-REC.
025700          IF BRK-TEST-MODE
025800              DISPLAY WS-PROGRAM-ID " ASSET-CALL-PARMS="
025900                  WS-ASSET-CALL-DUMP-RAW
026000          END-IF.
026100          IF NOT WS-RC-OK
026200              MOVE "43" TO LS-RETURN-CODE
026300              GO TO 3400-EXIT
026400          END-IF.
026500          MOVE "MATCHED " TO ORDER-STATUS OF LS-ORDER-MASTER-REC.
026600      3400-EXIT.
026700          EXIT.
026800*
026900******************************************************************
027000*    9100-STAMP-CREATE-DATE  --  STAMPS ORDER-CREATE-DATE FROM     *
027100*    THE SYSTEM CLOCK.  THE 2-DIGIT ACCEPT FROM DATE YEAR IS       *
027200*    WINDOWED TO A 4-DIGIT CENTURY (BRK0031, Y2K) -- 00-49 IS      *
027300*    20XX, 50-99 IS 19XX.                                         *
027400******************************************************************
027500      9100-STAMP-CREATE-DATE.
027600          ACCEPT WS-SYS-DATE-6 FROM DATE.
027700          ACCEPT WS-SYS-TIME-6 FROM TIME.
027800          IF WS-SYS-YY < 50
027900              MOVE 20 TO WS-SYS-CENTURY
028000          ELSE
028100              MOVE 19 TO WS-SYS-CENTURY
028200          END-IF.
028300          MOVE WS-SYS-CENTURY TO ORDER-CREATE-YMD
028400                  OF LS-ORDER-MASTER-REC (1:2).
028500          MOVE WS-SYS-YY TO ORDER-CREATE-YMD
028600                  OF LS-ORDER-MASTER-REC (3:2).
028700          MOVE WS-SYS-MM TO ORDER-CREATE-YMD
028800                  OF LS-ORDER-MASTER-REC (5:2).
028900          MOVE WS-SYS-DD TO ORDER-CREATE-YMD
029000                  OF LS-ORDER-MASTER-REC (7:2).
029100          MOVE WS-SYS-TIME-6 TO ORDER-CREATE-HMS
029200                  OF LS-ORDER-MASTER-REC.
029300      9100-EXIT.
029400          EXIT.
029500*
029600******************************************************************
029700*    9150-GENERATE-ORDER-ID  --  CREATE-ORDER NEEDS A BRAND-NEW     *
029800*    NATURAL KEY AND THIS SHOP HAS NO KEY-GENERATOR UTILITY, SO      *
029900*    THE ID IS BUILT INSTEAD FROM THE                                *
030000*    CREATE-DATE WE JUST STAMPED (ALREADY CENTURY-SAFE, BRK0031)     *
030100*    PLUS A PER-RUN SEQUENCE SUFFIX, WHICH MAKES IT UNIQUE EVEN IF   *
030200*    TWO ORDERS ARE CREATED IN THE SAME CLOCK SECOND.  CALL MUST     *
030300*    FOLLOW 9100-STAMP-CREATE-DATE -- IT READS THE STAMPED FIELDS.   *
030400******************************************************************
030500      9150-GENERATE-ORDER-ID.
030600          ADD 1 TO WS-ORDER-SEQ.
030700          MOVE WS-ORDER-SEQ TO WS-ORDER-SEQ-EDIT.
030800          MOVE SPACES TO ORDER-ID OF LS-ORDER-MASTER-REC.
030900          STRING "ORD" DELIMITED BY SIZE
031000                 ORDER-CREATE-YMD OF LS-ORDER-MASTER-REC
031100                     DELIMITED BY SIZE
031200                 ORDER-CREATE-HMS OF LS-ORDER-MASTER-REC
031300                     DELIMITED BY SIZE
031400                 WS-ORDER-SEQ-EDIT DELIMITED BY SIZE
031500              INTO ORDER-ID OF LS-ORDER-MASTER-REC.
031600      9150-EXIT.
031700          EXIT.
031800*
031900******************************************************************
032000*    9200-COMPUTE-REQUIRED-AMOUNT  --  BUY RESERVES/RELEASES TRY  *
032100*    AT SIZE*PRICE (4-DECIMAL INTERMEDIATE, TRUNCATED -- SEE       *
032200*    BRKS200 BRK0019 FOR WHY); SELL RESERVES/RELEASES THE TRADED  *
032300*    ASSET AT PLAIN SIZE.                                         *
032400******************************************************************
032500      9200-COMPUTE-REQUIRED-AMOUNT.
032600          IF ORD-SIDE-BUY OF LS-ORDER-MASTER-REC
032700              COMPUTE WS-TOTAL-VALUE-4D =
032800                  ORDER-SIZE OF LS-ORDER-MASTER-REC *
032900                  ORDER-PRICE OF LS-ORDER-MASTER-REC
033000              MOVE WS-TOTAL-VALUE-4D TO WS-REQUIRED-AMOUNT
033100          ELSE
033200              MOVE ORDER-SIZE OF LS-ORDER-MASTER-REC
033300                  TO WS-REQUIRED-AMOUNT
033400          END-IF.
033500          IF BRK-TEST-MODE
033600              DISPLAY WS-PROGRAM-ID " REQUIRED-AMOUNT="
033700                  WS-REQUIRED-AMOUNT " RAW=" WS-REQUIRED-AMOUNT-RAW
033800                  " 4D-RAW=" WS-TOTAL-VALUE-BYTES
033900          END-IF.
034000      9200-EXIT.
034100          EXIT.
